000100******************************************************************
000200* PROGRAMA.....: ESTQ0600                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: CARGA EM LOTE DE PRODUTOS NO CADASTRO MESTRE, A *
000500*                PARTIR DA PLANILHA CARGAPRD ENVIADA PELA AREA   *
000600*                DE COMPRAS. A PRIMEIRA LINHA (CABECALHO) E      *
000700*                DESPREZADA; LINHAS EM BRANCO OU INVALIDAS SAO   *
000800*                REJEITADAS E O PROCESSAMENTO CONTINUA.          *
000900******************************************************************
001000* ALTERACOES:                                                    *
001100*   17/08/2011 - F.NUNES      - CHAMADO 1522 - PROGRAMA ORIGINAL,*
001200*                               ADAPTADO DA CARGA DE PRECOS DE    *ALT001
001300*                               PRODUTOS SCMP0300 DO SISTEMA DE   *ALT001
001400*                               COMPRAS                           *ALT001
001500*   03/05/2016 - M.CORDEIRO   - CHAMADO 1877 - PASSA A GRAVAR O  *ALT002
001600*                               PRODUTO JA COM O INDICADOR DE     *ALT002
001700*                               ATIVO LIGADO E A REJEITAR A LINHA*ALT002
001800*                               DE CABECALHO DA PLANILHA         *ALT002
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     ESTQ0600.
002200 AUTHOR.         F.NUNES.
002300 INSTALLATION.   CPD LOJAS TECNOPONTO.
002400 DATE-WRITTEN.   17/08/2011.
002500 DATE-COMPILED.  17/08/2011.
002600 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CARGAPRD ASSIGN TO "CARGAPRD"
003600              ORGANIZATION   IS LINE SEQUENTIAL
003700              ACCESS         IS SEQUENTIAL
003800              FILE STATUS    IS WS-FS-CARGAPRD.
003900*
004000     SELECT PRODUTO  ASSIGN TO "PRODUTO"
004100              ORGANIZATION   IS SEQUENTIAL
004200              ACCESS         IS SEQUENTIAL
004300              FILE STATUS    IS WS-FS-PRODUTO.
004400*
004500     SELECT RELESTQ  ASSIGN TO "RELESTQ"
004600              ORGANIZATION   IS LINE SEQUENTIAL
004700              ACCESS         IS SEQUENTIAL
004800              FILE STATUS    IS WS-FS-RELESTQ.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CARGAPRD.
005300     COPY CARGAPRD.
005400*
005500 FD  PRODUTO.
005600     COPY PRODUTO.
005700*
005800 FD  RELESTQ.
005900 01  REG-RELESTQ                     PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-REG-CARGA-PRODUTO.
006400     05  WS-CRG-NOME-PRODUTO         PIC X(30).
006500     05  WS-CRG-DESC-PRODUTO         PIC X(40).
006600     05  WS-CRG-COD-SKU              PIC X(15).
006700     05  WS-CRG-VLR-VENDA            PIC 9(07)V99.
006800     05  WS-CRG-VLR-CUSTO            PIC 9(07)V99.
006900     05  WS-CRG-QTD-ESTOQUE          PIC 9(07).
007000     05  WS-CRG-COD-TIPO             PIC 9(03).
007100     05  WS-CRG-COD-FORNEC           PIC 9(03).
007150     05  FILLER                      PIC X(05).
007200*
007300 01  WS-REG-CARGA-ALFA REDEFINES WS-REG-CARGA-PRODUTO
007400                                     PIC X(110).
007500*
007600 01  WS-ULT-COD-PRODUTO              PIC 9(05).
007700*
007800 01  WS-PROX-COD-PRODUTO-EDIT.
007900     05  WS-PCP-COD-PRODUTO-X        PIC 9(05).
008000     05  FILLER                      PIC X(60)  VALUE SPACES.
008100*
008200 01  WS-PROX-COD-PRODUTO-NUM REDEFINES WS-PROX-COD-PRODUTO-EDIT.
008300     05  WS-PCP-COD-PRODUTO-N        PIC 9(05).
008400     05  FILLER                      PIC X(60).
008500*
008600 77  WS-FS-CARGAPRD                  PIC X(02).
008700     88  WS-FS-CRG-OK                VALUE "00".
008800*
008900 77  WS-FS-PRODUTO                   PIC X(02).
009000     88  WS-FS-PRD-OK                VALUE "00".
009100*
009200 77  WS-FS-RELESTQ                   PIC X(02).
009300     88  WS-FS-REL-OK                VALUE "00".
009400*
009500 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
009600     88  FLAG-EOF                    VALUE "S".
009700*
009800 77  WS-FIM-PRODUTO                  PIC X(01)   VALUE "N".
009900     88  FLAG-FIM-PRODUTO            VALUE "S".
010000*
010100 77  WS-LINHA-VALIDA                 PIC X(01)   VALUE "S".
010200     88  WS-LINHA-OK                 VALUE "S".
010300*
010400 01  WS-CONTADORES.
010500     05  WS-QTD-LINHA                PIC 9(05).
010600     05  WS-QTD-LIDOS                PIC 9(05).
010700     05  WS-QTD-CARREGADOS           PIC 9(05).
010800     05  WS-QTD-REJEITADOS           PIC 9(05).
010850     05  FILLER                      PIC X(05).
010900*
010910 01  WS-DATA-CARGA                   PIC 9(08).
010920*
011000 01  WS-LST-CAB.
011100     05  FILLER  PIC X(01) VALUE SPACES.
011200     05  FILLER  PIC X(30) VALUE
011300         "*** CARGA DE PRODUTOS ***".
011400     05  FILLER  PIC X(101) VALUE SPACES.
011500*
011600 01  WS-LST-LINHA-OK.
011700     05  FILLER  PIC X(01) VALUE SPACES.
011800     05  FILLER  PIC X(19) VALUE "PRODUTO CARREGADO..: ".
011900     05  WS-LOK-COD             PIC Z(4)9.
012000     05  FILLER  PIC X(03) VALUE " - ".
012100     05  WS-LOK-SKU             PIC X(15).
012200     05  FILLER  PIC X(03) VALUE " - ".
012300     05  WS-LOK-NOME            PIC X(30).
012400     05  FILLER  PIC X(58) VALUE SPACES.
012500*
012600 01  WS-LST-LINHA-OK-RAW REDEFINES WS-LST-LINHA-OK
012700                                     PIC X(132).
012800*
012900 01  WS-LST-LINHA-ERRO.
013000     05  FILLER  PIC X(01) VALUE SPACES.
013100     05  FILLER  PIC X(28) VALUE
013200         "*** LINHA REJEITADA - SKU: ".
013300     05  WS-LER-SKU             PIC X(15).
013400     05  FILLER  PIC X(88) VALUE SPACES.
013500*
013600 01  WS-LST-TOTAL.
013700     05  FILLER  PIC X(01) VALUE SPACES.
013800     05  FILLER  PIC X(24) VALUE "TOTAL DE PRODUTOS CARREGADOS: ".
013900     05  WS-LTO-QTD             PIC Z(4)9.
014000     05  FILLER  PIC X(102) VALUE SPACES.
014100*
014200 PROCEDURE DIVISION.
014300*-----------------------------------------------------------------
014400 MAIN-PROCEDURE.
014500*-----------------------------------------------------------------
014600     PERFORM P100-INICIALIZA         THRU P100-FIM.
014700*
014800     PERFORM P300-CARREGA             THRU P300-FIM
014900             UNTIL FLAG-EOF.
015000*
015100     PERFORM P900-FIM.
015200*-----------------------------------------------------------------
015300 P100-INICIALIZA.
015400*-----------------------------------------------------------------
015500     MOVE ZEROS                      TO WS-QTD-LINHA
015600                                         WS-QTD-LIDOS
015700                                         WS-QTD-CARREGADOS
015800                                         WS-QTD-REJEITADOS
015900                                         WS-ULT-COD-PRODUTO.
016000     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
016100*
016200     OPEN INPUT CARGAPRD.
016300     IF NOT WS-FS-CRG-OK THEN
016400         DISPLAY "ESTQ0600 - ERRO NA ABERTURA DE CARGAPRD. FS: "
016500                 WS-FS-CARGAPRD
016600         PERFORM P900-FIM
016700     END-IF.
016800*
016900     PERFORM P110-DESCOBRE-ULT-COD   THRU P110-FIM.
017000*
017100     OPEN EXTEND RELESTQ.
017200     WRITE REG-RELESTQ FROM WS-LST-CAB.
017300     CLOSE RELESTQ.
017400*
017500     PERFORM P120-LE-CARGAPRD        THRU P120-FIM.
017600*-----------------------------------------------------------------
017700 P100-FIM.
017800*-----------------------------------------------------------------
017900 P110-DESCOBRE-ULT-COD.
018000*-----------------------------------------------------------------
018100*    O MESTRE DE PRODUTOS E SEQUENCIAL, SEM CHAVE. O ULTIMO CODIGO
018200*    EM USO E OBTIDO LENDO O ARQUIVO POR INTEIRO, POIS A GRAVACAO
018300*    E SEMPRE EM ORDEM CRESCENTE DE COD-PRODUTO.
018400     MOVE "N"                        TO WS-FIM-PRODUTO.
018500     OPEN INPUT PRODUTO.
018600     PERFORM P111-LE-PRODUTO         THRU P111-FIM
018700             UNTIL FLAG-FIM-PRODUTO.
018800     CLOSE PRODUTO.
018900*-----------------------------------------------------------------
019000 P110-FIM.
019100*-----------------------------------------------------------------
019200 P111-LE-PRODUTO.
019300*-----------------------------------------------------------------
019400     READ PRODUTO
019500         AT END
019600             MOVE "S"                TO WS-FIM-PRODUTO
019700         NOT AT END
019800             MOVE COD-PRODUTO        TO WS-ULT-COD-PRODUTO
019900     END-READ.
020000*-----------------------------------------------------------------
020100 P111-FIM.
020200*-----------------------------------------------------------------
020300 P120-LE-CARGAPRD.
020400*-----------------------------------------------------------------
020500     READ CARGAPRD INTO WS-REG-CARGA-PRODUTO
020600         AT END
020700             MOVE "S"                TO WS-FIM-DE-ARQUIVO
020800         NOT AT END
020900             ADD 1                   TO WS-QTD-LINHA
021000     END-READ.
021100*-----------------------------------------------------------------
021200 P120-FIM.
021300*-----------------------------------------------------------------
021400 P300-CARREGA.
021500*-----------------------------------------------------------------
021600     IF WS-QTD-LINHA = 1 THEN
021700*        LINHA 1 E O CABECALHO DA PLANILHA - NAO PROCESSA
021800         CONTINUE
021900     ELSE
022000         IF WS-REG-CARGA-ALFA = SPACES THEN
022100*            LINHA EM BRANCO - IGNORADA, SEM CONTAR COMO ERRO
022200             CONTINUE
022300         ELSE
022400             ADD 1                   TO WS-QTD-LIDOS
022500             PERFORM P310-VALIDA-LINHA    THRU P310-FIM
022600             IF WS-LINHA-OK THEN
022700                 PERFORM P320-GRAVA-PRODUTO   THRU P320-FIM
022800             ELSE
022900                 ADD 1               TO WS-QTD-REJEITADOS
023000                 MOVE WS-CRG-COD-SKU TO WS-LER-SKU
023100                 OPEN EXTEND RELESTQ
023200                 WRITE REG-RELESTQ FROM WS-LST-LINHA-ERRO
023300                 CLOSE RELESTQ
023400             END-IF
023500         END-IF
023600     END-IF.
023700*
023800     PERFORM P120-LE-CARGAPRD        THRU P120-FIM.
023900*-----------------------------------------------------------------
024000 P300-FIM.
024100*-----------------------------------------------------------------
024200 P310-VALIDA-LINHA.
024300*-----------------------------------------------------------------
024400     MOVE "S"                        TO WS-LINHA-VALIDA.
024500*
024600     IF WS-CRG-NOME-PRODUTO = SPACES THEN
024700         MOVE "N"                    TO WS-LINHA-VALIDA
024800     END-IF.
024900*
025000     IF WS-CRG-COD-SKU = SPACES THEN
025100         MOVE "N"                    TO WS-LINHA-VALIDA
025200     END-IF.
025300*
025400     IF WS-CRG-VLR-VENDA NOT NUMERIC THEN
025500         MOVE "N"                    TO WS-LINHA-VALIDA
025600     END-IF.
025700*
025800     IF WS-CRG-VLR-CUSTO NOT NUMERIC THEN
025900         MOVE "N"                    TO WS-LINHA-VALIDA
026000     END-IF.
026100*
026200     IF WS-CRG-QTD-ESTOQUE NOT NUMERIC THEN
026300         MOVE "N"                    TO WS-LINHA-VALIDA
026400     END-IF.
026500*
026600     IF WS-CRG-COD-TIPO NOT NUMERIC THEN
026700         MOVE "N"                    TO WS-LINHA-VALIDA
026800     END-IF.
026900*
027000     IF WS-CRG-COD-FORNEC NOT NUMERIC THEN
027100         MOVE "N"                    TO WS-LINHA-VALIDA
027200     END-IF.
027300*-----------------------------------------------------------------
027400 P310-FIM.
027500*-----------------------------------------------------------------
027600 P320-GRAVA-PRODUTO.
027700*-----------------------------------------------------------------
027800     ADD 1                           TO WS-ULT-COD-PRODUTO.
027900*
028000     OPEN EXTEND PRODUTO.
028100     MOVE WS-ULT-COD-PRODUTO         TO COD-PRODUTO.
028200     MOVE WS-CRG-COD-SKU             TO COD-SKU.
028300     MOVE WS-CRG-NOME-PRODUTO        TO NOME-PRODUTO.
028400     MOVE WS-CRG-DESC-PRODUTO        TO DESC-PRODUTO.
028500     MOVE WS-CRG-VLR-VENDA           TO VLR-VENDA.
028600     MOVE WS-CRG-VLR-CUSTO           TO VLR-CUSTO.
028700     MOVE WS-CRG-QTD-ESTOQUE         TO QTD-ESTOQUE.
028800     MOVE WS-CRG-COD-TIPO            TO COD-TIPO.
028900     MOVE WS-CRG-COD-FORNEC          TO COD-FORNEC.
028910     MOVE ZEROS                      TO QTD-ESTOQUE-MINIMO.
028920     MOVE SPACES                     TO COD-BARRAS.
028930     MOVE "UN "                      TO UND-MEDIDA.
028940     ACCEPT WS-DATA-CARGA            FROM DATE YYYYMMDD.
028950     MOVE WS-DATA-CARGA              TO DTA-CADASTRO
028960                                         DTA-ULT-ALTERACAO.
028970     MOVE "ESTQ0600"                 TO COD-USUARIO-ALTERACAO.
029000     SET PRODUTO-ATIVO               TO TRUE.
029100     WRITE REG-PRODUTO.
029200*
029300     IF NOT WS-FS-PRD-OK THEN
029400         DISPLAY "ESTQ0600 - ERRO NA GRAVACAO DE PRODUTO. FS: "
029500                 WS-FS-PRODUTO
029600         SUBTRACT 1                  FROM WS-ULT-COD-PRODUTO
029700         ADD 1                       TO WS-QTD-REJEITADOS
029800         MOVE WS-CRG-COD-SKU         TO WS-LER-SKU
029900         CLOSE PRODUTO
030000         OPEN EXTEND RELESTQ
031000         WRITE REG-RELESTQ FROM WS-LST-LINHA-ERRO
031100         CLOSE RELESTQ
031200     ELSE
031300         ADD 1                       TO WS-QTD-CARREGADOS
031400         MOVE WS-ULT-COD-PRODUTO     TO WS-LOK-COD
031500         MOVE WS-CRG-COD-SKU         TO WS-LOK-SKU
031600         MOVE WS-CRG-NOME-PRODUTO    TO WS-LOK-NOME
031700         CLOSE PRODUTO
031800         OPEN EXTEND RELESTQ
031900         WRITE REG-RELESTQ FROM WS-LST-LINHA-OK
032000         CLOSE RELESTQ
032100     END-IF.
032200*-----------------------------------------------------------------
032300 P320-FIM.
032400*-----------------------------------------------------------------
032500 P900-FIM.
032600*-----------------------------------------------------------------
032700     CLOSE CARGAPRD.
032800     OPEN EXTEND RELESTQ.
032900     MOVE WS-QTD-CARREGADOS          TO WS-LTO-QTD.
033000     WRITE REG-RELESTQ FROM WS-LST-TOTAL.
033100     CLOSE RELESTQ.
033200*
033300     DISPLAY "ESTQ0600 - LINHAS LIDAS......: " WS-QTD-LIDOS.
033400     DISPLAY "ESTQ0600 - PRODUTOS CARREGADOS: " WS-QTD-CARREGADOS.
033500     DISPLAY "ESTQ0600 - LINHAS REJEITADAS..: " WS-QTD-REJEITADOS.
033600     GOBACK.
033700 END PROGRAM ESTQ0600.
