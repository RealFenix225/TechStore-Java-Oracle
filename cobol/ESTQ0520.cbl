000100******************************************************************
000200* PROGRAMA.....: ESTQ0520                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: PODIO DOS 3 PRODUTOS MAIS VENDIDOS. CARREGA O   *
000500*                CATALOGO EM TABELA, SOMA AS QUANTIDADES DOS     *
000600*                MOVIMENTOS "VENTA" POR PRODUTO E SELECIONA OS   *
000700*                3 MAIORES TOTAIS.                               *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   30/08/2005 - L.AZEVEDO    - CHAMADO 1099 - PROGRAMA ORIGINAL,*
001100*                               ADAPTADO DO RELATORIO DE LISTA   *ALT001
001200*                               DE COMPRAS SCMP0410 DO SISTEMA   *ALT001
001300*                               DE COMPRAS (CARGA EM TABELA NO   *ALT001
001400*                               LUGAR DO SORT, POR NAO HAVER      *ALT001
001500*                               QUEBRA DE CONTROLE)               *ALT001
001600*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA A SER       *ALT002
001700*                               CHAMADO PELO CONDUTOR BATCH      *ALT002
001800*                               ESTQ0000 (TXN "5")               *ALT002
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     ESTQ0520.
002200 AUTHOR.         LUCIA AZEVEDO.
002300 INSTALLATION.   CPD LOJAS TECNOPONTO.
002400 DATE-WRITTEN.   30/08/2005.
002500 DATE-COMPILED.  30/08/2005.
002600 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003600              ORGANIZATION   IS SEQUENTIAL
003700              ACCESS         IS SEQUENTIAL
003800              FILE STATUS    IS WS-FS-PRODUTO.
003900*
004000     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
004100              ORGANIZATION   IS SEQUENTIAL
004200              ACCESS         IS SEQUENTIAL
004300              FILE STATUS    IS WS-FS-MOVIMENT.
004400*
004500     SELECT RELESTQ  ASSIGN TO "RELESTQ"
004600              ORGANIZATION   IS LINE SEQUENTIAL
004700              ACCESS         IS SEQUENTIAL
004800              FILE STATUS    IS WS-FS-RELESTQ.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  PRODUTO.
005300     COPY PRODUTO.
005400*
005500 FD  MOVIMENT.
005600     COPY MOVIMENT.
005700*
005800 FD  RELESTQ.
005900 01  REG-RELESTQ                     PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-TAM-TABELA                   PIC 9(03)   VALUE 500.
006400*
006500 01  WS-TABELA-PRODUTO.
006600     05  WS-TAB-PRD OCCURS 500 TIMES.
006700         10  WS-TP-COD-PRODUTO       PIC 9(05).
006800         10  WS-TP-NOME-PRODUTO      PIC X(30).
006900         10  WS-TP-TOTAL-VENDIDO     PIC 9(07).
007000         10  WS-TP-USADO             PIC X(01).
007100             88  TP-JA-USADO         VALUE "S".
007150         10  FILLER                  PIC X(05).
007200*
007300 01  WS-TABELA-ALFA REDEFINES WS-TABELA-PRODUTO
007400                                     PIC X(24000).
007500*
007600 01  WS-CONTADORES.
007700     05  WS-QTD-PRODUTOS             PIC 9(03).
007800     05  WS-QTD-COM-VENDA            PIC 9(03).
007900     05  WS-QTD-PODIO                PIC 9(01).
007950     05  FILLER                      PIC X(05).
008000*
008100 01  WS-INDICES.
008200     05  WS-IDX-CARGA                PIC 9(03).
008300     05  WS-IDX-BUSCA                PIC 9(03).
008400     05  WS-IDX-MOVIMENTO            PIC 9(03).
008500     05  WS-IDX-MELHOR               PIC 9(03).
008600     05  WS-RANK-ATUAL               PIC 9(01).
008700     05  WS-MELHOR-TOTAL             PIC 9(07).
008750     05  FILLER                      PIC X(05).
008800*
008900 01  WS-INDICES-EDIT REDEFINES WS-INDICES.
009000     05  FILLER                      PIC X(15).
009100     05  WS-IDE-RANK-X               PIC X(01).
009200     05  FILLER                      PIC X(10).
009300*
009400 77  WS-FS-PRODUTO                   PIC X(02).
009500     88  WS-FS-PRD-OK                VALUE "00".
009600*
009700 77  WS-FS-MOVIMENT                  PIC X(02).
009800     88  WS-FS-MOV-OK                VALUE "00".
009900*
010000 77  WS-FS-RELESTQ                   PIC X(02).
010100     88  WS-FS-REL-OK                VALUE "00".
010200*
010300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
010400     88  FLAG-EOF                    VALUE "S".
010500*
010600 77  WS-FIM-MOVIMENT                 PIC X(01)   VALUE "N".
010700     88  FLAG-FIM-MOVIMENT           VALUE "S".
010800*
010900 77  WS-ACHOU-NA-TABELA              PIC X(01)   VALUE "N".
011000     88  WS-PRODUTO-ACHADO           VALUE "S".
011100*
011200 01  WS-LST-CAB.
011300     05  FILLER  PIC X(01) VALUE SPACES.
011400     05  FILLER  PIC X(26) VALUE
011500         "*** MAIS VENDIDOS ***".
011600     05  FILLER  PIC X(105) VALUE SPACES.
011700*
011800 01  WS-DET-PODIO.
011900     05  FILLER                 PIC X(01) VALUE SPACES.
012000     05  FILLER                 PIC X(08) VALUE "Puesto #".
012100     05  WS-DET-RANK            PIC 9.
012150     05  FILLER                 PIC X(02) VALUE ": ".
012300     05  WS-DET-NOME            PIC X(30).
012350     05  FILLER                 PIC X(12) VALUE " (Vendidos: ".
012600     05  WS-DET-TOTAL           PIC ZZZZZZ9.
012650     05  FILLER                 PIC X(01) VALUE ")".
012700     05  FILLER                 PIC X(70) VALUE SPACES.
012750*
012760 01  WS-DET-PODIO-RAW REDEFINES WS-DET-PODIO
012770                                     PIC X(132).
012800*
012900 01  WS-LST-VAZIO.
013000     05  FILLER  PIC X(20) VALUE SPACES.
013050     05  FILLER  PIC X(27) VALUE
013060         "*** DADOS INSUFICIENTES ***".
013200     05  FILLER  PIC X(85) VALUE SPACES.
013300*
013400 LINKAGE SECTION.
013500*
013600 01  LK-COM-AREA.
013700     05  LK-COD-PRODUTO              PIC 9(05).
013800     05  LK-QTD                      PIC 9(07).
013900     05  LK-OBS                      PIC X(30).
014000     05  LK-COD-RETORNO              PIC X(02).
014100     05  LK-MENSAGEM                 PIC X(60).
014200     05  FILLER                      PIC X(10)  VALUE SPACES.
014300*
014400 PROCEDURE DIVISION USING LK-COM-AREA.
014500*-----------------------------------------------------------------
014600 MAIN-PROCEDURE.
014700*-----------------------------------------------------------------
014800     PERFORM P100-INICIALIZA         THRU P100-FIM.
014900*
015000     PERFORM P200-CARREGA-CATALOGO   THRU P200-FIM
015100             UNTIL FLAG-EOF.
015200*
015300     PERFORM P250-ACUMULA-VENDAS     THRU P250-FIM
015400             UNTIL FLAG-FIM-MOVIMENT.
015500*
015600     PERFORM P300-IMPRIME-PODIO      THRU P300-FIM.
015700*
015800     PERFORM P900-FIM.
015900*-----------------------------------------------------------------
016000 P100-INICIALIZA.
016100*-----------------------------------------------------------------
016200     MOVE ZEROS                      TO WS-QTD-PRODUTOS
016300                                         WS-QTD-COM-VENDA.
016400     MOVE "N"                        TO WS-FIM-DE-ARQUIVO
016500                                         WS-FIM-MOVIMENT.
016600*
016700     OPEN INPUT PRODUTO.
016800     IF NOT WS-FS-PRD-OK THEN
016900         DISPLAY "ESTQ0520 - ERRO NA ABERTURA DE PRODUTO. FS: "
017000                 WS-FS-PRODUTO
017100         PERFORM P900-FIM
017200     END-IF.
017300*
017400     OPEN INPUT MOVIMENT.
017500     IF NOT WS-FS-MOV-OK THEN
017600         DISPLAY "ESTQ0520 - ERRO NA ABERTURA DE MOVIMENT. FS: "
017700                 WS-FS-MOVIMENT
017800         PERFORM P900-FIM
017900     END-IF.
018000*
018100     OPEN EXTEND RELESTQ.
018200     WRITE REG-RELESTQ FROM WS-LST-CAB.
018300     CLOSE RELESTQ.
018400*-----------------------------------------------------------------
018500 P100-FIM.
018600*-----------------------------------------------------------------
018700 P200-CARREGA-CATALOGO.
018800*-----------------------------------------------------------------
018900     READ PRODUTO
019000         AT END
019100             MOVE "S"                TO WS-FIM-DE-ARQUIVO
019200         NOT AT END
019300             ADD 1                   TO WS-QTD-PRODUTOS
019400             MOVE COD-PRODUTO        TO
019500                 WS-TP-COD-PRODUTO(WS-QTD-PRODUTOS)
019600             MOVE NOME-PRODUTO       TO
019700                 WS-TP-NOME-PRODUTO(WS-QTD-PRODUTOS)
019800             MOVE ZEROS              TO
019900                 WS-TP-TOTAL-VENDIDO(WS-QTD-PRODUTOS)
020000             MOVE "N"                TO
020100                 WS-TP-USADO(WS-QTD-PRODUTOS)
020200     END-READ.
020300*-----------------------------------------------------------------
020400 P200-FIM.
020500*-----------------------------------------------------------------
020600 P250-ACUMULA-VENDAS.
020700*-----------------------------------------------------------------
020800     READ MOVIMENT
020900         AT END
021000             MOVE "S"                TO WS-FIM-MOVIMENT
021100         NOT AT END
021200             IF MOV-VENDA THEN
021300                 PERFORM P260-LOCALIZA-NA-TABELA THRU P260-FIM
021400                 IF WS-PRODUTO-ACHADO THEN
021500                     ADD QTD-MOVIMENTO TO
021600                         WS-TP-TOTAL-VENDIDO(WS-IDX-MOVIMENTO)
021700                 END-IF
021800             END-IF
021900     END-READ.
022000*-----------------------------------------------------------------
022100 P250-FIM.
022200*-----------------------------------------------------------------
022300 P260-LOCALIZA-NA-TABELA.
022400*-----------------------------------------------------------------
022500     MOVE "N"                        TO WS-ACHOU-NA-TABELA.
022600     MOVE 1                          TO WS-IDX-MOVIMENTO.
022700*
022800     PERFORM P261-COMPARA-ITEM       THRU P261-FIM
022900             UNTIL WS-IDX-MOVIMENTO > WS-QTD-PRODUTOS
023000                     OR WS-PRODUTO-ACHADO.
023100*-----------------------------------------------------------------
023200 P260-FIM.
023300*-----------------------------------------------------------------
023400 P261-COMPARA-ITEM.
023500*-----------------------------------------------------------------
023600     IF WS-TP-COD-PRODUTO(WS-IDX-MOVIMENTO) = COD-PRODUTO-MOV THEN
023700         MOVE "S"                    TO WS-ACHOU-NA-TABELA
023800     ELSE
023900         ADD 1                       TO WS-IDX-MOVIMENTO
024000     END-IF.
024100*-----------------------------------------------------------------
024200 P261-FIM.
024300*-----------------------------------------------------------------
024400 P300-IMPRIME-PODIO.
024500*-----------------------------------------------------------------
024600     MOVE ZEROS                      TO WS-QTD-COM-VENDA.
024700     PERFORM P305-CONTA-COM-VENDA    THRU P305-FIM
024800             VARYING WS-IDX-BUSCA FROM 1 BY 1
024900             UNTIL WS-IDX-BUSCA > WS-QTD-PRODUTOS.
025000*
025100     IF WS-QTD-COM-VENDA = ZERO THEN
025200         OPEN EXTEND RELESTQ
025300         WRITE REG-RELESTQ FROM WS-LST-VAZIO
025400         CLOSE RELESTQ
025500     ELSE
025600         IF WS-QTD-COM-VENDA > 3 THEN
025700             MOVE 3                  TO WS-QTD-PODIO
025800         ELSE
025900             MOVE WS-QTD-COM-VENDA   TO WS-QTD-PODIO
026000         END-IF
026100*
026200         PERFORM P310-IMPRIME-RANK   THRU P310-FIM
026300                 VARYING WS-RANK-ATUAL FROM 1 BY 1
026400                 UNTIL WS-RANK-ATUAL > WS-QTD-PODIO
026500     END-IF.
026600*-----------------------------------------------------------------
026700 P300-FIM.
026800*-----------------------------------------------------------------
026900 P305-CONTA-COM-VENDA.
027000*-----------------------------------------------------------------
027100     IF WS-TP-TOTAL-VENDIDO(WS-IDX-BUSCA) > ZERO THEN
027200         ADD 1                       TO WS-QTD-COM-VENDA
027300     END-IF.
027400*-----------------------------------------------------------------
027500 P305-FIM.
027600*-----------------------------------------------------------------
027700 P310-IMPRIME-RANK.
027800*-----------------------------------------------------------------
027900     MOVE ZEROS                      TO WS-MELHOR-TOTAL.
028000     MOVE ZEROS                      TO WS-IDX-MELHOR.
028100*
028200     PERFORM P320-BUSCA-MAIOR        THRU P320-FIM
028300             VARYING WS-IDX-BUSCA FROM 1 BY 1
028400             UNTIL WS-IDX-BUSCA > WS-QTD-PRODUTOS.
028500*
028600     IF WS-IDX-MELHOR NOT = ZERO THEN
028700         SET TP-JA-USADO(WS-IDX-MELHOR) TO TRUE
028800         MOVE WS-RANK-ATUAL          TO WS-DET-RANK
028900         MOVE WS-TP-NOME-PRODUTO(WS-IDX-MELHOR) TO WS-DET-NOME
029000         MOVE WS-TP-TOTAL-VENDIDO(WS-IDX-MELHOR) TO WS-DET-TOTAL
029100         OPEN EXTEND RELESTQ
029200         WRITE REG-RELESTQ FROM WS-DET-PODIO
029300         CLOSE RELESTQ
029400     END-IF.
029500*-----------------------------------------------------------------
029600 P310-FIM.
029700*-----------------------------------------------------------------
029800 P320-BUSCA-MAIOR.
029900*-----------------------------------------------------------------
030000     IF NOT TP-JA-USADO(WS-IDX-BUSCA)
030100             AND WS-TP-TOTAL-VENDIDO(WS-IDX-BUSCA) > WS-MELHOR-TOTAL
030200         THEN
030300         MOVE WS-TP-TOTAL-VENDIDO(WS-IDX-BUSCA) TO WS-MELHOR-TOTAL
030400         MOVE WS-IDX-BUSCA           TO WS-IDX-MELHOR
030500     END-IF.
030600*-----------------------------------------------------------------
030700 P320-FIM.
030800*-----------------------------------------------------------------
030900 P900-FIM.
031000*-----------------------------------------------------------------
031100     CLOSE PRODUTO MOVIMENT.
031200     GOBACK.
031300 END PROGRAM ESTQ0520.
