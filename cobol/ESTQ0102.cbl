000100******************************************************************
000200* PROGRAMA.....: ESTQ0102                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: LISTAGEM DO CADASTRO DE TIPOS DE PRODUTO         *
000500*                (CATEGORIAS), EM ORDEM DE CODIGO.                *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   19/06/1987 - J.MENDES     - CHAMADO 0114 - PROGRAMA ORIGINAL,*
000900*                               ADAPTADO DA CONSULTA DE TIPOS DE *ALT001
001000*                               PRODUTO SCM0102 DO SISTEMA DE    *ALT001
001100*                               COMPRAS                          *ALT001
001200*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA DE TELA     *ALT002
001300*                               INTERATIVA PARA LISTAGEM BATCH   *ALT002
001400*                               GRAVADA EM RELESTQ               *ALT002
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     ESTQ0102.
001800 AUTHOR.         J.MENDES.
001900 INSTALLATION.   CPD LOJAS TECNOPONTO.
002000 DATE-WRITTEN.   19/06/1987.
002100 DATE-COMPILED.  19/06/1987.
002200 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT TIPOPROD ASSIGN TO "TIPOPROD"
003200              ORGANIZATION   IS SEQUENTIAL
003300              ACCESS         IS SEQUENTIAL
003400              FILE STATUS    IS WS-FS-TIPOPROD.
003500*
003600     SELECT RELESTQ  ASSIGN TO "RELESTQ"
003700              ORGANIZATION   IS LINE SEQUENTIAL
003800              ACCESS         IS SEQUENTIAL
003900              FILE STATUS    IS WS-FS-RELESTQ.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TIPOPROD.
004400     COPY TIPOPROD.
004500*
004600 FD  RELESTQ.
004700 01  REG-RELESTQ                     PIC X(132).
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-REG-TIPO-PRODUTO.
005200     05  WS-COD-TIPO                 PIC 9(03).
005300     05  WS-NOME-TIPO                PIC X(20).
005400     05  WS-DESC-TIPO                PIC X(40).
005410     05  WS-DESC-COMPLEMENTAR        PIC X(20).
005420     05  WS-DTA-CADASTRO             PIC 9(08).
005430     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
005440     05  WS-COD-USUARIO-CADASTRO     PIC X(08).
005500     05  WS-IND-ATIVO                PIC X(01).
005600     05  FILLER                      PIC X(02).
005700*
005800 01  WS-COD-TIPO-EDIT REDEFINES WS-REG-TIPO-PRODUTO.
005900     05  WS-CTE-COD-TIPO-X           PIC X(03).
006000     05  FILLER                      PIC X(107).
006100*
006200 01  WS-IND-ATIVO-EDIT REDEFINES WS-REG-TIPO-PRODUTO.
006300     05  FILLER                      PIC X(107).
006400     05  WS-IAE-ATIVO-X              PIC X(01).
006500     05  FILLER                      PIC X(02).
006550*
006560 01  WS-DESC-TIPO-EDIT REDEFINES WS-REG-TIPO-PRODUTO.
006570     05  FILLER                      PIC X(23).
006580     05  WS-DTE-DESC-X               PIC X(40).
006590     05  FILLER                      PIC X(47).
006600*
006700 77  WS-FS-TIPOPROD                  PIC X(02).
006800     88  WS-FS-TIP-OK                VALUE "00".
006900*
007000 77  WS-FS-RELESTQ                   PIC X(02).
007100     88  WS-FS-REL-OK                VALUE "00".
007200*
007300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
007400     88  FLAG-EOF                    VALUE "S".
007500*
007600 01  WS-CONTADORES.
007700     05  WS-QTD-TIPOS                PIC 9(05).
007750     05  FILLER                      PIC X(05).
007800*
007900 01  WS-LST-CAB-1.
008000     05  FILLER  PIC X(01) VALUE SPACES.
008100     05  FILLER  PIC X(58) VALUE ALL "=".
008200     05  FILLER  PIC X(73) VALUE SPACES.
008300*
008400 01  WS-LST-CAB-2.
008500     05  FILLER  PIC X(01) VALUE SPACES.
008600     05  FILLER  PIC X(05) VALUE "ID".
008700     05  FILLER  PIC X(03) VALUE " | ".
008800     05  FILLER  PIC X(20) VALUE "NOME".
008900     05  FILLER  PIC X(03) VALUE " | ".
009000     05  FILLER  PIC X(83) VALUE "DESCRICAO".
009100*
009200 01  WS-LST-LINHA.
009300     05  FILLER  PIC X(01) VALUE SPACES.
009400     05  FILLER  PIC X(131) VALUE ALL "-".
009500*
009600 01  WS-DET-TIPO.
009700     05  WS-DET-COD             PIC ZZ9.
009800     05  FILLER                 PIC X(03) VALUE " | ".
009900     05  WS-DET-NOME            PIC X(20).
010000     05  FILLER                 PIC X(03) VALUE " | ".
010100     05  WS-DET-DESC            PIC X(40).
010200     05  FILLER                 PIC X(43) VALUE SPACES.
010300*
010400 01  WS-LST-VAZIO.
010500     05  FILLER  PIC X(20) VALUE SPACES.
010600     05  FILLER  PIC X(28) VALUE "NENHUMA CATEGORIA CADASTRADA".
010700     05  FILLER  PIC X(84) VALUE SPACES.
010800*
010900 PROCEDURE DIVISION.
011000*-----------------------------------------------------------------
011100 MAIN-PROCEDURE.
011200*-----------------------------------------------------------------
011300     PERFORM P100-INICIALIZA         THRU P100-FIM.
011400*
011500     PERFORM P300-LISTA              THRU P300-FIM.
011600*
011700     PERFORM P900-FIM.
011800*-----------------------------------------------------------------
011900 P100-INICIALIZA.
012000*-----------------------------------------------------------------
012100     MOVE ZEROS                      TO WS-QTD-TIPOS.
012200     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
012300*
012400     OPEN INPUT TIPOPROD.
012500     IF NOT WS-FS-TIP-OK THEN
012600         DISPLAY "ESTQ0102 - ERRO NA ABERTURA DE TIPOPROD. FS: "
012700                 WS-FS-TIPOPROD
012800         PERFORM P900-FIM
012900     END-IF.
013000*
013100     OPEN EXTEND RELESTQ.
013200     WRITE REG-RELESTQ FROM WS-LST-CAB-1.
013300     WRITE REG-RELESTQ FROM WS-LST-CAB-2.
013400     WRITE REG-RELESTQ FROM WS-LST-LINHA.
013500*-----------------------------------------------------------------
013600 P100-FIM.
013700*-----------------------------------------------------------------
013800 P300-LISTA.
013900*-----------------------------------------------------------------
014000     PERFORM P310-LE-TIPOPROD        THRU P310-FIM
014100             UNTIL FLAG-EOF.
014200*
014300     IF WS-QTD-TIPOS = ZERO THEN
014400         WRITE REG-RELESTQ FROM WS-LST-VAZIO
014500     END-IF.
014600*
014700     CLOSE RELESTQ.
014800*-----------------------------------------------------------------
014900 P300-FIM.
015000*-----------------------------------------------------------------
015100 P310-LE-TIPOPROD.
015200*-----------------------------------------------------------------
015300     READ TIPOPROD INTO WS-REG-TIPO-PRODUTO
015400         AT END
015500             MOVE "S"                TO WS-FIM-DE-ARQUIVO
015600         NOT AT END
015700             ADD 1                   TO WS-QTD-TIPOS
015800             MOVE WS-COD-TIPO        TO WS-DET-COD
015900             MOVE WS-NOME-TIPO       TO WS-DET-NOME
016000             MOVE WS-DESC-TIPO       TO WS-DET-DESC
016100             WRITE REG-RELESTQ FROM WS-DET-TIPO
016200     END-READ.
016300*-----------------------------------------------------------------
016400 P310-FIM.
016500*-----------------------------------------------------------------
016600 P900-FIM.
016700*-----------------------------------------------------------------
016800     CLOSE TIPOPROD.
016900     GOBACK.
017000 END PROGRAM ESTQ0102.
