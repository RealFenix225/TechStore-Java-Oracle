000100******************************************************************
000200* PROGRAMA.....: ESTQ0310                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: LISTAGEM DO CATALOGO COMPLETO DE PRODUTOS, EM   *
000500*                ORDEM DE CODIGO DE PRODUTO.                     *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   13/03/2004 - L.AZEVEDO    - CHAMADO 0985 - PROGRAMA ORIGINAL,*
000900*                               ADAPTADO DA LISTAGEM DE PRODUTOS *ALT001
001000*                               SCMP0220 DO SISTEMA DE COMPRAS   *ALT001
001100*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA A SER       *ALT002
001200*                               CHAMADO PELO CONDUTOR BATCH      *ALT002
001300*                               ESTQ0000 (TXN "1"); ARQUIVO PASSA*ALT002
001400*                               DE INDEXADO PARA SEQUENCIAL      *ALT002
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     ESTQ0310.
001800 AUTHOR.         LUCIA AZEVEDO.
001900 INSTALLATION.   CPD LOJAS TECNOPONTO.
002000 DATE-WRITTEN.   13/03/2004.
002100 DATE-COMPILED.  13/03/2004.
002200 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003200              ORGANIZATION   IS SEQUENTIAL
003300              ACCESS         IS SEQUENTIAL
003400              FILE STATUS    IS WS-FS-PRODUTO.
003500*
003600     SELECT RELESTQ  ASSIGN TO "RELESTQ"
003700              ORGANIZATION   IS LINE SEQUENTIAL
003800              ACCESS         IS SEQUENTIAL
003900              FILE STATUS    IS WS-FS-RELESTQ.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  PRODUTO.
004400     COPY PRODUTO.
004500*
004600 FD  RELESTQ.
004700 01  REG-RELESTQ                     PIC X(132).
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-REG-PRODUTO.
005200     05  WS-COD-PRODUTO              PIC 9(05).
005300     05  WS-COD-SKU                  PIC X(15).
005400     05  WS-NOME-PRODUTO             PIC X(30).
005500     05  WS-DESC-PRODUTO             PIC X(40).
005600     05  WS-VLR-VENDA                PIC S9(07)V99.
005700     05  WS-VLR-CUSTO                PIC S9(07)V99.
005800     05  WS-QTD-ESTOQUE              PIC S9(07).
005810     05  WS-QTD-ESTOQUE-MINIMO       PIC S9(07).
005900     05  WS-COD-TIPO                 PIC 9(03).
006000     05  WS-COD-FORNEC               PIC 9(03).
006010     05  WS-COD-BARRAS               PIC X(13).
006020     05  WS-UND-MEDIDA               PIC X(03).
006030     05  WS-DTA-CADASTRO             PIC 9(08).
006040     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
006050     05  WS-COD-USUARIO-ALTERACAO    PIC X(08).
006100     05  WS-IND-ATIVO                PIC X(01).
006200     05  FILLER                      PIC X(06).
006300*
006400 01  WS-REG-PRODUTO-ID REDEFINES WS-REG-PRODUTO.
006500     05  WS-RPI-COD-PRODUTO-X        PIC X(05).
006600     05  FILLER                      PIC X(170).
006700*
006800 01  WS-VLR-VENDA-EDIT REDEFINES WS-REG-PRODUTO.
006900     05  FILLER                      PIC X(50).
007000     05  WS-VVE-SINAL                PIC X(01).
007100     05  FILLER                      PIC X(124).
007150*
007160 01  WS-IND-ATIVO-EDIT REDEFINES WS-REG-PRODUTO.
007170     05  FILLER                      PIC X(168).
007180     05  WS-IAE-ATIVO-X              PIC X(01).
007190     05  FILLER                      PIC X(06).
007200*
007300 77  WS-FS-PRODUTO                   PIC X(02).
007400     88  WS-FS-PRD-OK                VALUE "00".
007500*
007600 77  WS-FS-RELESTQ                   PIC X(02).
007700     88  WS-FS-REL-OK                VALUE "00".
007800*
007900 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
008000     88  FLAG-EOF                    VALUE "S".
008100*
008200 01  WS-CONTADORES.
008300     05  WS-QTD-PRODUTOS             PIC 9(05).
008350     05  FILLER                      PIC X(05).
008400*
008500 01  WS-LST-CAB-1.
008600     05  FILLER  PIC X(01) VALUE SPACES.
008700     05  FILLER  PIC X(83) VALUE ALL "=".
008800     05  FILLER  PIC X(48) VALUE SPACES.
008900*
009000 01  WS-LST-CAB-2.
009100     05  FILLER  PIC X(01) VALUE SPACES.
009200     05  FILLER  PIC X(05) VALUE "ID".
009300     05  FILLER  PIC X(03) VALUE " | ".
009400     05  FILLER  PIC X(15) VALUE "SKU".
009500     05  FILLER  PIC X(03) VALUE " | ".
009600     05  FILLER  PIC X(30) VALUE "NOMBRE".
009700     05  FILLER  PIC X(03) VALUE " | ".
009800     05  FILLER  PIC X(10) VALUE "PRECIO".
009900     05  FILLER  PIC X(03) VALUE " | ".
010000     05  FILLER  PIC X(59) VALUE "STOCK".
010100*
010200 01  WS-LST-LINHA.
010300     05  FILLER  PIC X(01) VALUE SPACES.
010400     05  FILLER  PIC X(131) VALUE ALL "-".
010500*
010600 01  WS-DET-PRODUTO.
010700     05  WS-DET-COD             PIC Z(4)9 JUSTIFIED LEFT.
010800     05  FILLER                 PIC X(03) VALUE " | ".
010900     05  WS-DET-SKU             PIC X(15).
011000     05  FILLER                 PIC X(03) VALUE " | ".
011100     05  WS-DET-NOME            PIC X(30).
011200     05  FILLER                 PIC X(03) VALUE " | ".
011300     05  WS-DET-PRECO           PIC Z(6)9.99.
011400     05  FILLER                 PIC X(03) VALUE " | ".
011500     05  WS-DET-ESTOQUE         PIC -(6)9.
011600     05  FILLER                 PIC X(45) VALUE SPACES.
011700*
011800 01  WS-LST-VAZIO.
011900     05  FILLER  PIC X(20) VALUE SPACES.
012000     05  FILLER  PIC X(14) VALUE "CATALOGO VAZIO".
012100     05  FILLER  PIC X(98) VALUE SPACES.
012200*
012300 LINKAGE SECTION.
012400*
012500 01  LK-COM-AREA.
012600     05  LK-COD-PRODUTO              PIC 9(05).
012700     05  LK-QTD                      PIC 9(07).
012800     05  LK-OBS                      PIC X(30).
012900     05  LK-COD-RETORNO              PIC X(02).
013000     05  LK-MENSAGEM                 PIC X(60).
013100     05  FILLER                      PIC X(10)  VALUE SPACES.
013200*
013300 PROCEDURE DIVISION USING LK-COM-AREA.
013400*-----------------------------------------------------------------
013500 MAIN-PROCEDURE.
013600*-----------------------------------------------------------------
013700     PERFORM P100-INICIALIZA         THRU P100-FIM.
013800*
013900     PERFORM P300-LISTA              THRU P300-FIM.
014000*
014100     PERFORM P900-FIM.
014200*-----------------------------------------------------------------
014300 P100-INICIALIZA.
014400*-----------------------------------------------------------------
014500     MOVE ZEROS                      TO WS-QTD-PRODUTOS.
014600     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
014700*
014800     OPEN INPUT PRODUTO.
014900     IF NOT WS-FS-PRD-OK THEN
015000         DISPLAY "ESTQ0310 - ERRO NA ABERTURA DE PRODUTO. FS: "
015100                 WS-FS-PRODUTO
015200         PERFORM P900-FIM
015300     END-IF.
015400*
015500     OPEN EXTEND RELESTQ.
015600     WRITE REG-RELESTQ FROM WS-LST-CAB-1.
015700     WRITE REG-RELESTQ FROM WS-LST-CAB-2.
015800     WRITE REG-RELESTQ FROM WS-LST-LINHA.
015900*-----------------------------------------------------------------
016000 P100-FIM.
016100*-----------------------------------------------------------------
016200 P300-LISTA.
016300*-----------------------------------------------------------------
016400     PERFORM P310-LE-PRODUTO         THRU P310-FIM
016500             UNTIL FLAG-EOF.
016600*
016700     IF WS-QTD-PRODUTOS = ZERO THEN
016800         WRITE REG-RELESTQ FROM WS-LST-VAZIO
016900     END-IF.
017000*
017100     CLOSE RELESTQ.
017200*-----------------------------------------------------------------
017300 P300-FIM.
017400*-----------------------------------------------------------------
017500 P310-LE-PRODUTO.
017600*-----------------------------------------------------------------
017700     READ PRODUTO INTO WS-REG-PRODUTO
017800         AT END
017900             MOVE "S"                TO WS-FIM-DE-ARQUIVO
018000         NOT AT END
018100             ADD 1                   TO WS-QTD-PRODUTOS
018200             MOVE WS-COD-PRODUTO     TO WS-DET-COD
018300             MOVE WS-COD-SKU         TO WS-DET-SKU
018400             MOVE WS-NOME-PRODUTO    TO WS-DET-NOME
018500             MOVE WS-VLR-VENDA       TO WS-DET-PRECO
018600             MOVE WS-QTD-ESTOQUE     TO WS-DET-ESTOQUE
018700             WRITE REG-RELESTQ FROM WS-DET-PRODUTO
018800     END-READ.
018900*-----------------------------------------------------------------
019000 P310-FIM.
019100*-----------------------------------------------------------------
019200 P900-FIM.
019300*-----------------------------------------------------------------
019400     CLOSE PRODUTO.
019500     GOBACK.
019600 END PROGRAM ESTQ0310.
