000100******************************************************************
000200* PROGRAMA.....: ESTQ0202                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: LISTAGEM DO CADASTRO DE FORNECEDORES, EM ORDEM  *
000500*                DE CODIGO DE FORNECEDOR.                        *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   03/02/1991 - A.PRATES     - CHAMADO 0388 - PROGRAMA ORIGINAL,*
000900*                               ADAPTADO DA CONSULTA DE          *ALT001
001000*                               FORNECEDORES DO SISTEMA DE       *ALT001
001100*                               COMPRAS                          *ALT001
001200*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA DE TELA     *ALT002
001300*                               INTERATIVA PARA LISTAGEM BATCH   *ALT002
001400*                               GRAVADA EM RELESTQ               *ALT002
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     ESTQ0202.
001800 AUTHOR.         A.PRATES.
001900 INSTALLATION.   CPD LOJAS TECNOPONTO.
002000 DATE-WRITTEN.   03/02/1991.
002100 DATE-COMPILED.  03/02/1991.
002200 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT FORNEC   ASSIGN TO "FORNEC"
003200              ORGANIZATION   IS SEQUENTIAL
003300              ACCESS         IS SEQUENTIAL
003400              FILE STATUS    IS WS-FS-FORNEC.
003500*
003600     SELECT RELESTQ  ASSIGN TO "RELESTQ"
003700              ORGANIZATION   IS LINE SEQUENTIAL
003800              ACCESS         IS SEQUENTIAL
003900              FILE STATUS    IS WS-FS-RELESTQ.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  FORNEC.
004400     COPY FORNEC.
004500*
004600 FD  RELESTQ.
004700 01  REG-RELESTQ                     PIC X(132).
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-REG-FORNECEDOR.
005200     05  WS-COD-FORNEC               PIC 9(03).
005300     05  WS-NOME-FORNEC              PIC X(25).
005400     05  WS-EMAIL-FORNEC             PIC X(30).
005500     05  WS-FONE-FORNEC              PIC X(12).
005510     05  WS-CNPJ-FORNEC              PIC X(14).
005520     05  WS-ENDERECO-FORNEC          PIC X(40).
005530     05  WS-CIDADE-FORNEC            PIC X(20).
005540     05  WS-UF-FORNEC                PIC X(02).
005550     05  WS-CEP-FORNEC               PIC X(08).
005560     05  WS-NOME-CONTATO             PIC X(25).
005600     05  WS-IND-ATIVO                PIC X(01).
005700     05  WS-DTA-CADASTRO             PIC X(16).
005710     05  WS-COD-USUARIO-CADASTRO     PIC X(08).
005800     05  FILLER                      PIC X(06).
005900*
006000 01  WS-COD-FORNEC-EDIT REDEFINES WS-REG-FORNECEDOR.
006100     05  WS-CFE-COD-FORNEC-X         PIC X(03).
006200     05  FILLER                      PIC X(207).
006300*
006400 01  WS-IND-ATIVO-EDIT REDEFINES WS-REG-FORNECEDOR.
006500     05  FILLER                      PIC X(179).
006600     05  WS-IAE-ATIVO-X              PIC X(01).
006700     05  FILLER                      PIC X(30).
006750*
006760 01  WS-DTA-CADASTRO-EDIT REDEFINES WS-REG-FORNECEDOR.
006770     05  FILLER                      PIC X(180).
006780     05  WS-DCE-DATA-X               PIC X(16).
006790     05  FILLER                      PIC X(14).
006800*
006900 77  WS-FS-FORNEC                    PIC X(02).
007000     88  WS-FS-FRN-OK                VALUE "00".
007100*
007200 77  WS-FS-RELESTQ                   PIC X(02).
007300     88  WS-FS-REL-OK                VALUE "00".
007400*
007500 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
007600     88  FLAG-EOF                    VALUE "S".
007700*
007800 01  WS-CONTADORES.
007900     05  WS-QTD-FORNEC               PIC 9(05).
007950     05  FILLER                      PIC X(05).
008000*
008100 01  WS-LST-CAB-1.
008200     05  FILLER  PIC X(01) VALUE SPACES.
008300     05  FILLER  PIC X(65) VALUE ALL "=".
008400     05  FILLER  PIC X(66) VALUE SPACES.
008500*
008600 01  WS-LST-CAB-2.
008700     05  FILLER  PIC X(01) VALUE SPACES.
008800     05  FILLER  PIC X(05) VALUE "ID".
008900     05  FILLER  PIC X(03) VALUE " | ".
009000     05  FILLER  PIC X(25) VALUE "NOME".
009100     05  FILLER  PIC X(03) VALUE " | ".
009200     05  FILLER  PIC X(30) VALUE "EMAIL".
009300     05  FILLER  PIC X(03) VALUE " | ".
009400     05  FILLER  PIC X(62) VALUE "FONE".
009500*
009600 01  WS-LST-LINHA.
009700     05  FILLER  PIC X(01) VALUE SPACES.
009800     05  FILLER  PIC X(131) VALUE ALL "-".
009900*
010000 01  WS-DET-FORNEC.
010100     05  WS-DET-COD             PIC ZZ9.
010200     05  FILLER                 PIC X(03) VALUE " | ".
010300     05  WS-DET-NOME            PIC X(25).
010400     05  FILLER                 PIC X(03) VALUE " | ".
010500     05  WS-DET-EMAIL           PIC X(30).
010600     05  FILLER                 PIC X(03) VALUE " | ".
010700     05  WS-DET-FONE            PIC X(12).
010800     05  FILLER                 PIC X(50) VALUE SPACES.
010900*
011000 01  WS-LST-VAZIO.
011100     05  FILLER  PIC X(20) VALUE SPACES.
011200     05  FILLER  PIC X(28) VALUE "NENHUM FORNECEDOR CADASTRADO".
011300     05  FILLER  PIC X(84) VALUE SPACES.
011400*
011500 PROCEDURE DIVISION.
011600*-----------------------------------------------------------------
011700 MAIN-PROCEDURE.
011800*-----------------------------------------------------------------
011900     PERFORM P100-INICIALIZA         THRU P100-FIM.
012000*
012100     PERFORM P300-LISTA              THRU P300-FIM.
012200*
012300     PERFORM P900-FIM.
012400*-----------------------------------------------------------------
012500 P100-INICIALIZA.
012600*-----------------------------------------------------------------
012700     MOVE ZEROS                      TO WS-QTD-FORNEC.
012800     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
012900*
013000     OPEN INPUT FORNEC.
013100     IF NOT WS-FS-FRN-OK THEN
013200         DISPLAY "ESTQ0202 - ERRO NA ABERTURA DE FORNEC. FS: "
013300                 WS-FS-FORNEC
013400         PERFORM P900-FIM
013500     END-IF.
013600*
013700     OPEN EXTEND RELESTQ.
013800     WRITE REG-RELESTQ FROM WS-LST-CAB-1.
013900     WRITE REG-RELESTQ FROM WS-LST-CAB-2.
014000     WRITE REG-RELESTQ FROM WS-LST-LINHA.
014100*-----------------------------------------------------------------
014200 P100-FIM.
014300*-----------------------------------------------------------------
014400 P300-LISTA.
014500*-----------------------------------------------------------------
014600     PERFORM P310-LE-FORNEC          THRU P310-FIM
014700             UNTIL FLAG-EOF.
014800*
014900     IF WS-QTD-FORNEC = ZERO THEN
015000         WRITE REG-RELESTQ FROM WS-LST-VAZIO
015100     END-IF.
015200*
015300     CLOSE RELESTQ.
015400*-----------------------------------------------------------------
015500 P300-FIM.
015600*-----------------------------------------------------------------
015700 P310-LE-FORNEC.
015800*-----------------------------------------------------------------
015900     READ FORNEC INTO WS-REG-FORNECEDOR
016000         AT END
016100             MOVE "S"                TO WS-FIM-DE-ARQUIVO
016200         NOT AT END
016300             ADD 1                   TO WS-QTD-FORNEC
016400             MOVE WS-COD-FORNEC      TO WS-DET-COD
016500             MOVE WS-NOME-FORNEC     TO WS-DET-NOME
016600             MOVE WS-EMAIL-FORNEC    TO WS-DET-EMAIL
016700             MOVE WS-FONE-FORNEC     TO WS-DET-FONE
016800             WRITE REG-RELESTQ FROM WS-DET-FORNEC
016900     END-READ.
017000*-----------------------------------------------------------------
017100 P310-FIM.
017200*-----------------------------------------------------------------
017300 P900-FIM.
017400*-----------------------------------------------------------------
017500     CLOSE FORNEC.
017600     GOBACK.
017700 END PROGRAM ESTQ0202.
