000100******************************************************************
000200* PROGRAMA.....: ESTQ0530                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: EXPORTACAO DO CATALOGO DE PRODUTOS EM ARQUIVO   *
000500*                DELIMITADO POR PONTO-E-VIRGULA (CSV), COM       *
000600*                TRATAMENTO DE CAMPOS QUE CONTENHAM ; OU ASPAS.  *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   14/11/2007 - R.QUEIROZ    - CHAMADO 1215 - PROGRAMA ORIGINAL,*
001000*                               ADAPTADO DA GERACAO DE CSV DE    *ALT001
001100*                               PRECOS SCMP0530 DO SISTEMA DE    *ALT001
001200*                               COMPRAS                          *ALT001
001300*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA A SER       *ALT002
001400*                               CHAMADO PELO CONDUTOR BATCH      *ALT002
001500*                               ESTQ0000 (TXN "7")               *ALT002
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     ESTQ0530.
001900 AUTHOR.         R.QUEIROZ.
002000 INSTALLATION.   CPD LOJAS TECNOPONTO.
002100 DATE-WRITTEN.   14/11/2007.
002200 DATE-COMPILED.  14/11/2007.
002300 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900*
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003300              ORGANIZATION   IS SEQUENTIAL
003400              ACCESS         IS SEQUENTIAL
003500              FILE STATUS    IS WS-FS-PRODUTO.
003600*
003700     SELECT EXPESTQ  ASSIGN TO "EXPESTQ"
003800              ORGANIZATION   IS LINE SEQUENTIAL
003900              ACCESS         IS SEQUENTIAL
004000              FILE STATUS    IS WS-FS-EXPESTQ.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  PRODUTO.
004500     COPY PRODUTO.
004600*
004700 FD  EXPESTQ.
004800 01  REG-EXPESTQ                     PIC X(300).
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-REG-PRODUTO.
005300     05  WS-COD-PRODUTO              PIC 9(05).
005400     05  WS-COD-SKU                  PIC X(15).
005500     05  WS-NOME-PRODUTO             PIC X(30).
005600     05  WS-DESC-PRODUTO             PIC X(40).
005700     05  WS-VLR-VENDA                PIC S9(07)V99.
005800     05  WS-VLR-CUSTO                PIC S9(07)V99.
005900     05  WS-QTD-ESTOQUE              PIC S9(07).
005910     05  WS-QTD-ESTOQUE-MINIMO       PIC S9(07).
006000     05  WS-COD-TIPO                 PIC 9(03).
006100     05  WS-COD-FORNEC               PIC 9(03).
006110     05  WS-COD-BARRAS               PIC X(13).
006120     05  WS-UND-MEDIDA               PIC X(03).
006130     05  WS-DTA-CADASTRO             PIC 9(08).
006140     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
006150     05  WS-COD-USUARIO-ALTERACAO    PIC X(08).
006200     05  WS-IND-ATIVO                PIC X(01).
006300     05  FILLER                      PIC X(06).
006400*
006500 01  WS-REG-PRODUTO-ID REDEFINES WS-REG-PRODUTO.
006600     05  WS-RPI-COD-PRODUTO-X        PIC X(05).
006700     05  FILLER                      PIC X(170).
006800*
006900 01  WS-IND-ATIVO-EDIT REDEFINES WS-REG-PRODUTO.
007000     05  FILLER                      PIC X(168).
007100     05  WS-IAE-ATIVO-X              PIC X(01).
007200     05  FILLER                      PIC X(06).
007300*
007400 01  WS-EDITADOS.
007500     05  WS-ID-EDIT                  PIC Z(4)9.
007600     05  WS-PRECO-VENDA-EDIT         PIC -(6)9.99.
007700     05  WS-PRECO-CUSTO-EDIT         PIC -(6)9.99.
007800     05  WS-ESTOQUE-EDIT             PIC -(6)9.
007900     05  WS-TIPO-EDIT                PIC ZZ9.
008000     05  WS-FORNEC-EDIT              PIC ZZZ.
008050     05  FILLER                      PIC X(05).
008100*
008200 01  WS-CSV-CAMPO-ENTRADA            PIC X(42).
008300*
008400 01  WS-CSV-CAMPO-ENTRADA-TAB REDEFINES WS-CSV-CAMPO-ENTRADA.
008500     05  WS-CSV-CARACTER-ENT OCCURS 42 TIMES
008600                                     PIC X(01).
008700*
008800 01  WS-CSV-CAMPO-SAIDA              PIC X(90).
008900*
009000 01  WS-CSV-CAMPO-SAIDA-TAB REDEFINES WS-CSV-CAMPO-SAIDA.
009100     05  WS-CSV-CARACTER-SAI OCCURS 90 TIMES
009200                                     PIC X(01).
009300*
009400 01  WS-CSV-LINHA                    PIC X(300).
009500*
009600 01  WS-CSV-LINHA-TAB REDEFINES WS-CSV-LINHA.
009700     05  WS-CSV-CARACTER-LIN OCCURS 300 TIMES
009800                                     PIC X(01).
009900*
010000 01  WS-CAB-EXPORT                   PIC X(300) VALUE
010100     "ID;SKU;NOMBRE;DESCRIPCION;PRECIO_VENTA;PRECIO_COSTO;STOCK;C
010200-    "ATEGORIA;PROVEEDOR;ACTIVO".
010300*
010400 01  WS-INDICES-CSV.
010500     05  WS-CSV-INICIO               PIC 9(02).
010600     05  WS-CSV-FIM                  PIC 9(02).
010700     05  WS-CSV-IDX                  PIC 9(02).
010800     05  WS-CSV-IDX-SAIDA            PIC 9(02).
010900     05  WS-CSV-TAM-SAIDA            PIC 9(02).
010950     05  WS-CSV-POS-LINHA            PIC 9(03).
011000     05  FILLER                      PIC X(05).
011100*
011200 77  WS-CSV-TEM-ESPECIAL             PIC X(01).
011300     88  CSV-TEM-CARACTER-ESPECIAL   VALUE "S".
011400*
011500 77  WS-QTD-EXPORTADOS               PIC 9(05).
011600*
011700 77  WS-FS-PRODUTO                   PIC X(02).
011800     88  WS-FS-PRD-OK                VALUE "00".
011900*
012000 77  WS-FS-EXPESTQ                   PIC X(02).
012100     88  WS-FS-EXP-OK                VALUE "00".
012200*
012300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
012400     88  FLAG-EOF                    VALUE "S".
012500*
012600 LINKAGE SECTION.
012700*
012800 01  LK-COM-AREA.
012900     05  LK-COD-PRODUTO              PIC 9(05).
013000     05  LK-QTD                      PIC 9(07).
013100     05  LK-OBS                      PIC X(30).
013200     05  LK-COD-RETORNO              PIC X(02).
013300     05  LK-MENSAGEM                 PIC X(60).
013400     05  FILLER                      PIC X(10)  VALUE SPACES.
013500*
013600 PROCEDURE DIVISION USING LK-COM-AREA.
013700*-----------------------------------------------------------------
013800 MAIN-PROCEDURE.
013900*-----------------------------------------------------------------
014000     PERFORM P100-INICIALIZA         THRU P100-FIM.
014100*
014200     PERFORM P300-EXPORTA            THRU P300-FIM
014300             UNTIL FLAG-EOF.
014400*
014500     PERFORM P900-FIM.
014600*-----------------------------------------------------------------
014700 P100-INICIALIZA.
014800*-----------------------------------------------------------------
014900     MOVE ZEROS                      TO WS-QTD-EXPORTADOS.
015000     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
015100*
015200     OPEN INPUT PRODUTO.
015300     IF NOT WS-FS-PRD-OK THEN
015400         DISPLAY "ESTQ0530 - ERRO NA ABERTURA DE PRODUTO. FS: "
015500                 WS-FS-PRODUTO
015600         PERFORM P900-FIM
015700     END-IF.
015800*
015900     OPEN OUTPUT EXPESTQ.
016000     IF NOT WS-FS-EXP-OK THEN
016100         DISPLAY "ESTQ0530 - ERRO NA ABERTURA DE EXPESTQ. FS: "
016200                 WS-FS-EXPESTQ
016300         PERFORM P900-FIM
016400     END-IF.
016500*
016600     WRITE REG-EXPESTQ FROM WS-CAB-EXPORT.
016700*-----------------------------------------------------------------
016800 P100-FIM.
016900*-----------------------------------------------------------------
017000 P300-EXPORTA.
017100*-----------------------------------------------------------------
017200     PERFORM P310-LE-PRODUTO         THRU P310-FIM
017300             UNTIL FLAG-EOF.
017400*-----------------------------------------------------------------
017500 P300-FIM.
017600*-----------------------------------------------------------------
017700 P310-LE-PRODUTO.
017800*-----------------------------------------------------------------
017900     READ PRODUTO INTO WS-REG-PRODUTO
018000         AT END
018100             MOVE "S"                TO WS-FIM-DE-ARQUIVO
018200         NOT AT END
018300             PERFORM P320-MONTA-LINHA THRU P320-FIM
018400             WRITE REG-EXPESTQ FROM WS-CSV-LINHA
018500             ADD 1               TO WS-QTD-EXPORTADOS
018600     END-READ.
018700*-----------------------------------------------------------------
018800 P310-FIM.
018900*-----------------------------------------------------------------
019000 P320-MONTA-LINHA.
019100*-----------------------------------------------------------------
019200     MOVE SPACES                     TO WS-CSV-LINHA.
019300     MOVE ZEROS                      TO WS-CSV-POS-LINHA.
019400*
019500* CAMPO 01 - ID
019600     MOVE WS-COD-PRODUTO             TO WS-ID-EDIT.
019700     MOVE WS-ID-EDIT                 TO WS-CSV-CAMPO-ENTRADA.
019800     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
019900     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
020000     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
020100*
020200* CAMPO 02 - SKU
020300     MOVE WS-COD-SKU                 TO WS-CSV-CAMPO-ENTRADA.
020400     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
020500     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
020600     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
020700*
020800* CAMPO 03 - NOMBRE
020900     MOVE WS-NOME-PRODUTO            TO WS-CSV-CAMPO-ENTRADA.
021000     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
021100     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
021200     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
021300*
021400* CAMPO 04 - DESCRIPCION
021500     MOVE WS-DESC-PRODUTO            TO WS-CSV-CAMPO-ENTRADA.
021600     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
021700     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
021800     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
021900*
022000* CAMPO 05 - PRECIO_VENTA
022100     MOVE WS-VLR-VENDA               TO WS-PRECO-VENDA-EDIT.
022200     MOVE WS-PRECO-VENDA-EDIT        TO WS-CSV-CAMPO-ENTRADA.
022300     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
022400     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
022500     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
022600*
022700* CAMPO 06 - PRECIO_COSTO
022800     MOVE WS-VLR-CUSTO               TO WS-PRECO-CUSTO-EDIT.
022900     MOVE WS-PRECO-CUSTO-EDIT        TO WS-CSV-CAMPO-ENTRADA.
023000     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
023100     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
023200     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
023300*
023400* CAMPO 07 - STOCK
023500     MOVE WS-QTD-ESTOQUE             TO WS-ESTOQUE-EDIT.
023600     MOVE WS-ESTOQUE-EDIT            TO WS-CSV-CAMPO-ENTRADA.
023700     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
023800     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
023900     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
024000*
024100* CAMPO 08 - CATEGORIA
024200     MOVE WS-COD-TIPO                TO WS-TIPO-EDIT.
024300     MOVE WS-TIPO-EDIT               TO WS-CSV-CAMPO-ENTRADA.
024400     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
024500     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
024600     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
024700*
024800* CAMPO 09 - PROVEEDOR (EM BRANCO QUANDO NAO HA FORNECEDOR)
024900     IF WS-COD-FORNEC = ZERO THEN
025000         MOVE SPACES                 TO WS-CSV-CAMPO-ENTRADA
025100     ELSE
025200         MOVE WS-COD-FORNEC          TO WS-FORNEC-EDIT
025300         MOVE WS-FORNEC-EDIT         TO WS-CSV-CAMPO-ENTRADA
025400     END-IF.
025500     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
025600     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
025700     PERFORM P450-INSERE-SEPARADOR   THRU P450-FIM.
025800*
025900* CAMPO 10 - ACTIVO (ULTIMO CAMPO, SEM SEPARADOR FINAL)
026000     MOVE WS-IND-ATIVO               TO WS-CSV-CAMPO-ENTRADA.
026100     PERFORM P400-TRATA-CAMPO        THRU P400-FIM.
026200     PERFORM P440-COPIA-PARA-LINHA   THRU P440-FIM.
026300*-----------------------------------------------------------------
026400 P320-FIM.
026500*-----------------------------------------------------------------
026600 P400-TRATA-CAMPO.
026700*-----------------------------------------------------------------
026800     MOVE ZEROS                      TO WS-CSV-INICIO WS-CSV-FIM.
026900     MOVE "N"                        TO WS-CSV-TEM-ESPECIAL.
027000     MOVE SPACES                     TO WS-CSV-CAMPO-SAIDA.
027100     MOVE ZEROS                      TO WS-CSV-IDX-SAIDA.
027200*
027300     PERFORM P410-ACHA-FIM           THRU P410-FIM
027400             VARYING WS-CSV-IDX FROM 42 BY -1
027500             UNTIL WS-CSV-IDX = ZERO OR WS-CSV-FIM NOT = ZERO.
027600*
027700     IF WS-CSV-FIM NOT = ZERO THEN
027800         PERFORM P411-ACHA-INICIO    THRU P411-FIM
027900                 VARYING WS-CSV-IDX FROM 1 BY 1
028000                 UNTIL WS-CSV-IDX > WS-CSV-FIM
028100                         OR WS-CSV-INICIO NOT = ZERO
028200*
028300         PERFORM P420-VERIFICA-ESPECIAL THRU P420-FIM
028400                 VARYING WS-CSV-IDX FROM WS-CSV-INICIO BY 1
028500                 UNTIL WS-CSV-IDX > WS-CSV-FIM
028600*
028700         IF CSV-TEM-CARACTER-ESPECIAL THEN
028800             ADD 1                   TO WS-CSV-IDX-SAIDA
028900             MOVE '"'                TO
029000                 WS-CSV-CARACTER-SAI(WS-CSV-IDX-SAIDA)
029100         END-IF
029200*
029300         PERFORM P430-COPIA-CARACTER THRU P430-FIM
029400                 VARYING WS-CSV-IDX FROM WS-CSV-INICIO BY 1
029500                 UNTIL WS-CSV-IDX > WS-CSV-FIM
029600*
029700         IF CSV-TEM-CARACTER-ESPECIAL THEN
029800             ADD 1                   TO WS-CSV-IDX-SAIDA
029900             MOVE '"'                TO
030000                 WS-CSV-CARACTER-SAI(WS-CSV-IDX-SAIDA)
030100         END-IF
030200     END-IF.
030300*
030400     MOVE WS-CSV-IDX-SAIDA           TO WS-CSV-TAM-SAIDA.
030500*-----------------------------------------------------------------
030600 P400-FIM.
030700*-----------------------------------------------------------------
030800 P410-ACHA-FIM.
030900*-----------------------------------------------------------------
031000     IF WS-CSV-CARACTER-ENT(WS-CSV-IDX) NOT = SPACE THEN
031100         MOVE WS-CSV-IDX             TO WS-CSV-FIM
031200     END-IF.
031300*-----------------------------------------------------------------
031400 P410-FIM.
031500*-----------------------------------------------------------------
031600 P411-ACHA-INICIO.
031700*-----------------------------------------------------------------
031800     IF WS-CSV-CARACTER-ENT(WS-CSV-IDX) NOT = SPACE THEN
031900         MOVE WS-CSV-IDX             TO WS-CSV-INICIO
032000     END-IF.
032100*-----------------------------------------------------------------
032200 P411-FIM.
032300*-----------------------------------------------------------------
032400 P420-VERIFICA-ESPECIAL.
032500*-----------------------------------------------------------------
032600     IF WS-CSV-CARACTER-ENT(WS-CSV-IDX) = ";"
032700             OR WS-CSV-CARACTER-ENT(WS-CSV-IDX) = '"' THEN
032800         MOVE "S"                    TO WS-CSV-TEM-ESPECIAL
032900     END-IF.
033000*-----------------------------------------------------------------
033100 P420-FIM.
033200*-----------------------------------------------------------------
033300 P430-COPIA-CARACTER.
033400*-----------------------------------------------------------------
033500     ADD 1                           TO WS-CSV-IDX-SAIDA.
033600     MOVE WS-CSV-CARACTER-ENT(WS-CSV-IDX) TO
033700         WS-CSV-CARACTER-SAI(WS-CSV-IDX-SAIDA).
033800     IF WS-CSV-CARACTER-ENT(WS-CSV-IDX) = '"' THEN
033900         ADD 1                       TO WS-CSV-IDX-SAIDA
034000         MOVE '"'                    TO
034100             WS-CSV-CARACTER-SAI(WS-CSV-IDX-SAIDA)
034200     END-IF.
034300*-----------------------------------------------------------------
034400 P430-FIM.
034500*-----------------------------------------------------------------
034600 P440-COPIA-PARA-LINHA.
034700*-----------------------------------------------------------------
034800     IF WS-CSV-TAM-SAIDA NOT = ZERO THEN
034900         PERFORM P441-COPIA-1-CARACTER THRU P441-FIM
035000                 VARYING WS-CSV-IDX FROM 1 BY 1
035100                 UNTIL WS-CSV-IDX > WS-CSV-TAM-SAIDA
035200     END-IF.
035300*-----------------------------------------------------------------
035400 P440-FIM.
035500*-----------------------------------------------------------------
035600 P441-COPIA-1-CARACTER.
035700*-----------------------------------------------------------------
035800     ADD 1                           TO WS-CSV-POS-LINHA.
035900     MOVE WS-CSV-CARACTER-SAI(WS-CSV-IDX) TO
036000         WS-CSV-CARACTER-LIN(WS-CSV-POS-LINHA).
036100*-----------------------------------------------------------------
036200 P441-FIM.
036300*-----------------------------------------------------------------
036400 P450-INSERE-SEPARADOR.
036500*-----------------------------------------------------------------
036600     ADD 1                           TO WS-CSV-POS-LINHA.
036700     MOVE ";"                        TO
036800         WS-CSV-CARACTER-LIN(WS-CSV-POS-LINHA).
036900*-----------------------------------------------------------------
037000 P450-FIM.
037100*-----------------------------------------------------------------
037200 P900-FIM.
037300*-----------------------------------------------------------------
037400     DISPLAY "ESTQ0530 - REGISTROS EXPORTADOS: " WS-QTD-EXPORTADOS.
037500     CLOSE PRODUTO EXPESTQ.
037600     GOBACK.
037700 END PROGRAM ESTQ0530.
