000100******************************************************************
000200* PROGRAMA.....: ESTQ0320                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: RADAR DE ESTOQUE BAIXO. LISTA OS PRODUTOS COM   *
000500*                SALDO ABAIXO DO LIMITE INFORMADO NA TRANSACAO.  *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   09/06/2005 - L.AZEVEDO    - CHAMADO 1088 - PROGRAMA ORIGINAL,*
000900*                               ADAPTADO DA LISTAGEM DE PRODUTOS *ALT001
001000*                               SCMP0220 DO SISTEMA DE COMPRAS   *ALT001
001100*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA A SER       *ALT002
001200*                               CHAMADO PELO CONDUTOR BATCH      *ALT002
001300*                               ESTQ0000 (TXN "3")               *ALT002
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     ESTQ0320.
001700 AUTHOR.         LUCIA AZEVEDO.
001800 INSTALLATION.   CPD LOJAS TECNOPONTO.
001900 DATE-WRITTEN.   09/06/2005.
002000 DATE-COMPILED.  09/06/2005.
002100 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002200*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700*
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003100              ORGANIZATION   IS SEQUENTIAL
003200              ACCESS         IS SEQUENTIAL
003300              FILE STATUS    IS WS-FS-PRODUTO.
003400*
003500     SELECT RELESTQ  ASSIGN TO "RELESTQ"
003600              ORGANIZATION   IS LINE SEQUENTIAL
003700              ACCESS         IS SEQUENTIAL
003800              FILE STATUS    IS WS-FS-RELESTQ.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  PRODUTO.
004300     COPY PRODUTO.
004400*
004500 FD  RELESTQ.
004600 01  REG-RELESTQ                     PIC X(132).
004700*
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-REG-PRODUTO.
005100     05  WS-COD-PRODUTO              PIC 9(05).
005200     05  WS-COD-SKU                  PIC X(15).
005300     05  WS-NOME-PRODUTO             PIC X(30).
005400     05  WS-DESC-PRODUTO             PIC X(40).
005500     05  WS-VLR-VENDA                PIC S9(07)V99.
005600     05  WS-VLR-CUSTO                PIC S9(07)V99.
005700     05  WS-QTD-ESTOQUE              PIC S9(07).
005710     05  WS-QTD-ESTOQUE-MINIMO       PIC S9(07).
005800     05  WS-COD-TIPO                 PIC 9(03).
005900     05  WS-COD-FORNEC               PIC 9(03).
005910     05  WS-COD-BARRAS               PIC X(13).
005920     05  WS-UND-MEDIDA               PIC X(03).
005930     05  WS-DTA-CADASTRO             PIC 9(08).
005940     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
005950     05  WS-COD-USUARIO-ALTERACAO    PIC X(08).
006000     05  WS-IND-ATIVO                PIC X(01).
006100     05  FILLER                      PIC X(06).
006200*
006300 01  WS-REG-PRODUTO-ID REDEFINES WS-REG-PRODUTO.
006400     05  WS-RPI-COD-PRODUTO-X        PIC X(05).
006500     05  FILLER                      PIC X(170).
006600*
006700 01  WS-COD-SKU-EDIT REDEFINES WS-REG-PRODUTO.
006800     05  FILLER                      PIC X(05).
006900     05  WS-CSE-SKU-X                PIC X(15).
007000     05  FILLER                      PIC X(155).
007100*
007200 01  WS-IND-ATIVO-EDIT REDEFINES WS-REG-PRODUTO.
007300     05  FILLER                      PIC X(168).
007400     05  WS-IAE-ATIVO-X              PIC X(01).
007500     05  FILLER                      PIC X(06).
007600*
007700 77  WS-FS-PRODUTO                   PIC X(02).
007800     88  WS-FS-PRD-OK                VALUE "00".
007900*
008000 77  WS-FS-RELESTQ                   PIC X(02).
008100     88  WS-FS-REL-OK                VALUE "00".
008200*
008300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
008400     88  FLAG-EOF                    VALUE "S".
008500*
008600 01  WS-CONTADORES.
008700     05  WS-QTD-CRITICOS             PIC 9(05).
008750     05  FILLER                      PIC X(05).
008800*
008900 01  WS-LST-CAB.
009000     05  FILLER  PIC X(01) VALUE SPACES.
009100     05  FILLER  PIC X(31) VALUE
009200         "*** RADAR DE ESTOQUE BAIXO ***".
009300     05  FILLER  PIC X(100) VALUE SPACES.
009400*
009500 01  WS-LST-CONTAGEM.
009600     05  FILLER  PIC X(01) VALUE SPACES.
009700     05  FILLER  PIC X(08) VALUE "ALERTA: ".
009800     05  WS-LCT-QTD             PIC ZZZZ9.
009850     05  FILLER  PIC X(19) VALUE " productos críticos".
009900     05  FILLER  PIC X(99) VALUE SPACES.
010000*
010100 01  WS-DET-CRITICO.
010200     05  FILLER                 PIC X(01) VALUE SPACES.
010300     05  FILLER                 PIC X(01) VALUE "[".
010400     05  FILLER                 PIC X(05) VALUE "SKU: ".
010500     05  WS-DET-SKU             PIC X(15).
010600     05  FILLER                 PIC X(01) VALUE "]".
010700     05  FILLER                 PIC X(01) VALUE SPACES.
010800     05  WS-DET-NOME            PIC X(30).
010900     05  FILLER                 PIC X(03) VALUE " | ".
011000     05  FILLER                 PIC X(08) VALUE "Quedan: ".
011100     05  WS-DET-ESTOQUE         PIC -(6)9.
011200     05  FILLER                 PIC X(60) VALUE SPACES.
011300*
011400 01  WS-LST-VAZIO.
011500     05  FILLER  PIC X(20) VALUE SPACES.
011600     05  FILLER  PIC X(35) VALUE
011650         "*** ESTOQUE OK - NENHUM CRITICO ***".
011700     05  FILLER  PIC X(77) VALUE SPACES.
011800*
011900 LINKAGE SECTION.
012000*
012100 01  LK-COM-AREA.
012200     05  LK-COD-PRODUTO              PIC 9(05).
012300     05  LK-QTD                      PIC 9(07).
012400     05  LK-OBS                      PIC X(30).
012500     05  LK-COD-RETORNO              PIC X(02).
012600     05  LK-MENSAGEM                 PIC X(60).
012700     05  FILLER                      PIC X(10)  VALUE SPACES.
012800*
012900 PROCEDURE DIVISION USING LK-COM-AREA.
013000*-----------------------------------------------------------------
013100 MAIN-PROCEDURE.
013200*-----------------------------------------------------------------
013300     PERFORM P100-INICIALIZA         THRU P100-FIM.
013400*
013500     PERFORM P290-CONTA-CRITICOS     THRU P290-FIM.
013550*
013560     PERFORM P300-RADAR              THRU P300-FIM.
013600*
013700     PERFORM P900-FIM.
013800*-----------------------------------------------------------------
013900 P100-INICIALIZA.
014000*-----------------------------------------------------------------
014100     MOVE ZEROS                      TO WS-QTD-CRITICOS.
014200     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
014300*
014400     OPEN INPUT PRODUTO.
014500     IF NOT WS-FS-PRD-OK THEN
014600         DISPLAY "ESTQ0320 - ERRO NA ABERTURA DE PRODUTO. FS: "
014700                 WS-FS-PRODUTO
014800         PERFORM P900-FIM
014900     END-IF.
015000*
015100     OPEN EXTEND RELESTQ.
015200     WRITE REG-RELESTQ FROM WS-LST-CAB.
015300     CLOSE RELESTQ.
015400*-----------------------------------------------------------------
015500 P100-FIM.
015600*-----------------------------------------------------------------
015700 P290-CONTA-CRITICOS.
015800*-----------------------------------------------------------------
015900     PERFORM P291-LE-PRODUTO         THRU P291-FIM
015950             UNTIL FLAG-EOF.
016000*
016050     CLOSE PRODUTO.
016060     OPEN INPUT PRODUTO.
016070     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
016100*
016200     OPEN EXTEND RELESTQ.
016300     IF WS-QTD-CRITICOS = ZERO THEN
016400         WRITE REG-RELESTQ FROM WS-LST-VAZIO
016500     ELSE
016600         MOVE WS-QTD-CRITICOS        TO WS-LCT-QTD
016700         WRITE REG-RELESTQ FROM WS-LST-CONTAGEM
016800     END-IF.
016900     CLOSE RELESTQ.
017000*-----------------------------------------------------------------
017050 P290-FIM.
017060*-----------------------------------------------------------------
017070 P291-LE-PRODUTO.
017080*-----------------------------------------------------------------
017090     READ PRODUTO INTO WS-REG-PRODUTO
017095         AT END
017096             MOVE "S"                TO WS-FIM-DE-ARQUIVO
017097         NOT AT END
017098             IF WS-QTD-ESTOQUE < LK-QTD THEN
017099                 ADD 1               TO WS-QTD-CRITICOS
017100             END-IF
017105     END-READ.
017110*-----------------------------------------------------------------
017120 P291-FIM.
017130*-----------------------------------------------------------------
017200 P300-RADAR.
017210*-----------------------------------------------------------------
017220     PERFORM P310-LE-PRODUTO         THRU P310-FIM
017230             UNTIL FLAG-EOF.
017240*-----------------------------------------------------------------
017250 P300-FIM.
017260*-----------------------------------------------------------------
017300 P310-LE-PRODUTO.
017400*-----------------------------------------------------------------
017500     READ PRODUTO INTO WS-REG-PRODUTO
017600         AT END
017700             MOVE "S"                TO WS-FIM-DE-ARQUIVO
017800         NOT AT END
017900             IF WS-QTD-ESTOQUE < LK-QTD THEN
018100                 MOVE WS-COD-SKU     TO WS-DET-SKU
018200                 MOVE WS-NOME-PRODUTO TO WS-DET-NOME
018300                 MOVE WS-QTD-ESTOQUE TO WS-DET-ESTOQUE
018400                 OPEN EXTEND RELESTQ
018500                 WRITE REG-RELESTQ FROM WS-DET-CRITICO
018600                 CLOSE RELESTQ
018700             END-IF
018800     END-READ.
018900*-----------------------------------------------------------------
019000 P310-FIM.
019100*-----------------------------------------------------------------
019200 P900-FIM.
019300*-----------------------------------------------------------------
019400     CLOSE PRODUTO.
019500     GOBACK.
019600 END PROGRAM ESTQ0320.
