000100******************************************************************
000200* PROGRAMA.....: ESTQ0410                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: BAIXA DE ESTOQUE POR VENDA. VALIDA EXISTENCIA   *
000500*                DO PRODUTO E SALDO SUFICIENTE, DECREMENTA O     *
000600*                ESTOQUE E GRAVA O MOVIMENTO "VENTA" NO DIARIO.   *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   22/05/2003 - L.AZEVEDO    - CHAMADO 0961 - PROGRAMA ORIGINAL,*
001000*                               ADAPTADO DA ROTINA DE ALTERACAO  *ALT001
001100*                               DE PRODUTO SCMP0230 DO SISTEMA   *ALT001
001200*                               DE COMPRAS                       *ALT001
001300*   14/11/2007 - L.AZEVEDO    - CHAMADO 1205 - PASSA A GRAVAR A  *ALT002
001400*                               OBSERVACAO (CLIENTE) NO DIARIO   *ALT002
001500*   09/03/2009 - F.NUNES      - CHAMADO 1340 - RECEBE OS DADOS   *ALT003
001600*                               VIA LK-COM-AREA, CHAMADO PELO    *ALT003
001700*                               NOVO CONDUTOR BATCH ESTQ0000     *ALT003
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     ESTQ0410.
002100 AUTHOR.         LUCIA AZEVEDO.
002200 INSTALLATION.   CPD LOJAS TECNOPONTO.
002300 DATE-WRITTEN.   22/05/2003.
002400 DATE-COMPILED.  22/05/2003.
002500 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003500              ORGANIZATION   IS SEQUENTIAL
003600              ACCESS         IS SEQUENTIAL
003700              FILE STATUS    IS WS-FS-PRODUTO.
003800*
003900     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
004000              ORGANIZATION   IS SEQUENTIAL
004100              ACCESS         IS SEQUENTIAL
004200              FILE STATUS    IS WS-FS-MOVIMENT.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PRODUTO.
004700     COPY PRODUTO.
004800*
004900 FD  MOVIMENT.
005000     COPY MOVIMENT.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-REG-PRODUTO.
005500     05  WS-COD-PRODUTO              PIC 9(05).
005600     05  WS-COD-SKU                  PIC X(15).
005700     05  WS-NOME-PRODUTO             PIC X(30).
005800     05  WS-DESC-PRODUTO             PIC X(40).
005900     05  WS-VLR-VENDA                PIC S9(07)V99.
006000     05  WS-VLR-CUSTO                PIC S9(07)V99.
006100     05  WS-QTD-ESTOQUE              PIC S9(07).
006200     05  WS-QTD-ESTOQUE-MINIMO       PIC S9(07).
006300     05  WS-COD-TIPO                 PIC 9(03).
006400     05  WS-COD-FORNEC               PIC 9(03).
006500     05  WS-COD-BARRAS               PIC X(13).
006600     05  WS-UND-MEDIDA               PIC X(03).
006700     05  WS-DTA-CADASTRO             PIC 9(08).
006800     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
006900     05  WS-COD-USUARIO-ALTERACAO    PIC X(08).
007000     05  WS-IND-ATIVO                PIC X(01).
007100     05  FILLER                      PIC X(06).
007200*
007300 01  WS-COD-PRODUTO-EDIT REDEFINES WS-REG-PRODUTO.
007400     05  WS-CPE-COD-PRODUTO-X        PIC X(05).
007500     05  FILLER                      PIC X(170).
007600*
007700 01  WS-PROX-NUM-MOVIMENTO           PIC 9(07).
007800 01  WS-ULT-MOVIMENTO-LIDO.
007900     05  WS-ULT-NUM-MOVIMENTO        PIC 9(07).
008000     05  FILLER                      PIC X(66).
008100*
008200 01  WS-ULT-MOVIMENTO-NUM REDEFINES WS-ULT-MOVIMENTO-LIDO.
008300     05  WS-ULT-NUM-MOVIMENTO-N      PIC 9(07).
008400     05  FILLER                      PIC X(66).
008500*
008600 01  WS-DATA-HORA-SISTEMA.
008700     05  WS-DHS-DATA.
008800         10  WS-DHS-ANO              PIC 9(04).
008900         10  WS-DHS-MES              PIC 9(02).
009000         10  WS-DHS-DIA              PIC 9(02).
009100     05  WS-DHS-HORA.
009200         10  WS-DHS-HH               PIC 9(02).
009300         10  WS-DHS-MM               PIC 9(02).
009400         10  WS-DHS-SS               PIC 9(02).
009500         10  WS-DHS-CENT             PIC 9(02).
009600     05  FILLER                      PIC X(05).
009700*
009800 01  WS-DATA-HORA-EDIT REDEFINES WS-DATA-HORA-SISTEMA.
009900     05  WS-DHE-DATA-X               PIC X(08).
010000     05  WS-DHE-HORA-X               PIC X(08).
010100     05  FILLER                      PIC X(05).
010200*
010300 77  WS-FS-PRODUTO                   PIC X(02).
010400     88  WS-FS-PRD-OK                VALUE "00".
010500     88  WS-FS-PRD-FIM               VALUE "10".
010600*
010700 77  WS-FS-MOVIMENT                  PIC X(02).
010800     88  WS-FS-MOV-OK                VALUE "00".
010900*
011000 77  WS-ACHOU-PRODUTO                PIC X(01)   VALUE "N".
011100     88  WS-PRODUTO-ACHADO           VALUE "S".
011200*
011300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
011400     88  FLAG-EOF                    VALUE "S".
011500*
011600 77  WS-FIM-MOVIMENT                 PIC X(01)   VALUE "N".
011700     88  FLAG-FIM-MOVIMENT           VALUE "S".
011800*
011900 01  WS-CONTADORES.
012000     05  WS-QTD-REG-LIDOS            PIC 9(07).
012100     05  FILLER                      PIC X(05).
012200*
012300 LINKAGE SECTION.
012400*
012500 01  LK-COM-AREA.
012600     05  LK-COD-PRODUTO              PIC 9(05).
012700     05  LK-QTD                      PIC 9(07).
012800     05  LK-OBS                      PIC X(30).
012900     05  LK-COD-RETORNO              PIC X(02).
013000         88  LK-OK                   VALUE "00".
013100         88  LK-NAO-EXISTE           VALUE "01".
013200         88  LK-ESTOQUE-INSUF        VALUE "02".
013300         88  LK-QTD-INVALIDA         VALUE "03".
013400     05  LK-MENSAGEM                 PIC X(60).
013500     05  FILLER                      PIC X(10)  VALUE SPACES.
013600*
013700 PROCEDURE DIVISION USING LK-COM-AREA.
013800*-----------------------------------------------------------------
013900 MAIN-PROCEDURE.
014000*-----------------------------------------------------------------
014100     PERFORM P100-INICIALIZA         THRU P100-FIM.
014200*
014300     PERFORM P300-VENDER             THRU P300-FIM.
014400*
014500     PERFORM P900-FIM.
014600*-----------------------------------------------------------------
014700 P100-INICIALIZA.
014800*-----------------------------------------------------------------
014900     MOVE ZEROS                      TO WS-QTD-REG-LIDOS.
015000     MOVE "N"                        TO WS-ACHOU-PRODUTO
015100                                         WS-FIM-DE-ARQUIVO.
015200     SET LK-OK                       TO TRUE.
015300     MOVE SPACES                     TO LK-MENSAGEM.
015400*
015500     OPEN I-O PRODUTO.
015600     IF NOT WS-FS-PRD-OK THEN
015700         DISPLAY "ESTQ0410 - ERRO NA ABERTURA DE PRODUTO. FS: "
015800                 WS-FS-PRODUTO
015900         SET LK-NAO-EXISTE           TO TRUE
016000         MOVE "MESTRE DE PRODUTOS INDISPONIVEL" TO LK-MENSAGEM
016100         PERFORM P900-FIM
016200     END-IF.
016300*-----------------------------------------------------------------
016400 P100-FIM.
016500*-----------------------------------------------------------------
016600 P300-VENDER.
016700*-----------------------------------------------------------------
016800     PERFORM P310-LOCALIZA-PRODUTO   THRU P310-FIM.
016900*
017000     IF NOT WS-PRODUTO-ACHADO THEN
017100         SET LK-NAO-EXISTE           TO TRUE
017200         STRING "PRODUTO NAO CADASTRADO"
017300                 DELIMITED BY SIZE   INTO LK-MENSAGEM
017400     ELSE
017500         IF WS-QTD-ESTOQUE < LK-QTD THEN
017600             SET LK-ESTOQUE-INSUF    TO TRUE
017700             STRING "SALDO INSUFICIENTE. HA "
017800                 WS-QTD-ESTOQUE      DELIMITED BY SIZE
017900                 ", VENDA DE "       DELIMITED BY SIZE
018000                 LK-QTD              DELIMITED BY SIZE
018100                     INTO LK-MENSAGEM
018200         ELSE
018300             PERFORM P330-ATUALIZA-ESTOQUE   THRU P330-FIM
018400             PERFORM P410-GRAVA-MOVIMENTO    THRU P410-FIM
018500             SET LK-OK               TO TRUE
018600             MOVE "VENDA REGISTRADA" TO LK-MENSAGEM
018700         END-IF
018800     END-IF.
018900*-----------------------------------------------------------------
019000 P300-FIM.
019100*-----------------------------------------------------------------
019200 P310-LOCALIZA-PRODUTO.
019300*-----------------------------------------------------------------
019400     MOVE "N"                        TO WS-ACHOU-PRODUTO.
019500*
019600     PERFORM P311-LE-PRODUTO         THRU P311-FIM
019700             UNTIL FLAG-EOF OR WS-PRODUTO-ACHADO.
019800*-----------------------------------------------------------------
019900 P310-FIM.
020000*-----------------------------------------------------------------
020100 P311-LE-PRODUTO.
020200*-----------------------------------------------------------------
020300     READ PRODUTO INTO WS-REG-PRODUTO
020400         AT END
020500             MOVE "S"                TO WS-FIM-DE-ARQUIVO
020600         NOT AT END
020700             ADD 1                   TO WS-QTD-REG-LIDOS
020800             IF WS-COD-PRODUTO = LK-COD-PRODUTO THEN
020900                 MOVE "S"            TO WS-ACHOU-PRODUTO
021000             END-IF
021100     END-READ.
021200*-----------------------------------------------------------------
021300 P311-FIM.
021400*-----------------------------------------------------------------
021500 P330-ATUALIZA-ESTOQUE.
021600*-----------------------------------------------------------------
021700     SUBTRACT LK-QTD                 FROM WS-QTD-ESTOQUE.
021800     MOVE WS-COD-PRODUTO             TO COD-PRODUTO.
021900     MOVE WS-COD-SKU                 TO COD-SKU.
022000     MOVE WS-NOME-PRODUTO            TO NOME-PRODUTO.
022100     MOVE WS-DESC-PRODUTO            TO DESC-PRODUTO.
022200     MOVE WS-VLR-VENDA               TO VLR-VENDA.
022300     MOVE WS-VLR-CUSTO               TO VLR-CUSTO.
022400     MOVE WS-QTD-ESTOQUE             TO QTD-ESTOQUE.
022500     MOVE WS-QTD-ESTOQUE-MINIMO      TO QTD-ESTOQUE-MINIMO.
022600     MOVE WS-COD-TIPO                TO COD-TIPO.
022700     MOVE WS-COD-FORNEC              TO COD-FORNEC.
022800     MOVE WS-COD-BARRAS              TO COD-BARRAS.
022900     MOVE WS-UND-MEDIDA              TO UND-MEDIDA.
023000     MOVE WS-DTA-CADASTRO            TO DTA-CADASTRO.
023100     ACCEPT WS-DHS-DATA              FROM DATE YYYYMMDD.
023200     MOVE WS-DHS-DATA                TO DTA-ULT-ALTERACAO.
023300     MOVE "ESTQ0410"                 TO COD-USUARIO-ALTERACAO.
023400     MOVE WS-IND-ATIVO               TO IND-ATIVO.
023500*
023600     REWRITE REG-PRODUTO.
023700     IF NOT WS-FS-PRD-OK THEN
023800         DISPLAY "ESTQ0410 - ERRO NA REGRAVACAO DE PRODUTO. FS: "
023900                 WS-FS-PRODUTO
024000     END-IF.
024100*-----------------------------------------------------------------
024200 P330-FIM.
024300*-----------------------------------------------------------------
024400 P410-GRAVA-MOVIMENTO.
024500*-----------------------------------------------------------------
024600     OPEN EXTEND MOVIMENT.
024700*
024800     PERFORM P420-DESCOBRE-PROX-NUM  THRU P420-FIM.
024900*
025000     ACCEPT WS-DHS-DATA              FROM DATE YYYYMMDD.
025100     ACCEPT WS-DHS-HORA              FROM TIME.
025200*
025300     MOVE WS-PROX-NUM-MOVIMENTO      TO NUM-MOVIMENTO.
025400     MOVE LK-COD-PRODUTO             TO COD-PRODUTO-MOV.
025500     MOVE "VENTA "                   TO TIPO-MOVIMENTO.
025600     MOVE LK-QTD                     TO QTD-MOVIMENTO.
025700     MOVE WS-VLR-VENDA               TO VLR-UNITARIO-MOV.
025800     MOVE WS-DHS-ANO                 TO ANO-MOVIMENTO.
025900     MOVE WS-DHS-MES                 TO MES-MOVIMENTO.
026000     MOVE WS-DHS-DIA                 TO DIA-MOVIMENTO.
026100     MOVE WS-DHS-HH                  TO HOR-MOVIMENTO.
026200     MOVE WS-DHS-MM                  TO MIN-MOVIMENTO.
026300     MOVE WS-DHS-SS                  TO SEG-MOVIMENTO.
026400     MOVE LK-OBS                     TO OBS-MOVIMENTO.
026500     MOVE SPACES                     TO NUM-DOCUMENTO-MOV.
026600     MOVE "ESTQ0410"                 TO COD-USUARIO-MOV.
026700*
026800     WRITE REG-MOVIMENTO.
026900     IF NOT WS-FS-MOV-OK THEN
027000         DISPLAY "ESTQ0410 - ERRO NA GRAVACAO DE MOVIMENT. FS: "
027100                 WS-FS-MOVIMENT
027200     END-IF.
027300*
027400     CLOSE MOVIMENT.
027500*-----------------------------------------------------------------
027600 P410-FIM.
027700*-----------------------------------------------------------------
027800 P420-DESCOBRE-PROX-NUM.
027900*-----------------------------------------------------------------
028000*    O DIARIO DE MOVIMENTACAO E SEQUENCIAL, SEM CHAVE. O NUMERO
028100*    DO PROXIMO MOVIMENTO E OBTIDO LENDO O ARQUIVO POR INTEIRO
028200*    EM MODO DE ENTRADA SEPARADO E GUARDANDO O ULTIMO NUMERO
028300*    ENCONTRADO, POIS A GRAVACAO E SEMPRE EM ORDEM CRESCENTE.
028400     MOVE ZEROS                      TO WS-ULT-NUM-MOVIMENTO.
028500     MOVE "N"                        TO WS-FIM-MOVIMENT.
028600     CLOSE MOVIMENT.
028700     OPEN INPUT MOVIMENT.
028800*
028900     PERFORM P421-LE-MOVIMENTO       THRU P421-FIM
029000             UNTIL FLAG-FIM-MOVIMENT.
029100*
029200     CLOSE MOVIMENT.
029300     OPEN EXTEND MOVIMENT.
029400*
029500     COMPUTE WS-PROX-NUM-MOVIMENTO = WS-ULT-NUM-MOVIMENTO + 1.
029600*-----------------------------------------------------------------
029700 P420-FIM.
029800*-----------------------------------------------------------------
029900 P421-LE-MOVIMENTO.
030000*-----------------------------------------------------------------
030100     READ MOVIMENT
030200         AT END
030300             MOVE "S"                TO WS-FIM-MOVIMENT
030400         NOT AT END
030500             MOVE NUM-MOVIMENTO      TO WS-ULT-NUM-MOVIMENTO
030600     END-READ.
030700*-----------------------------------------------------------------
030800 P421-FIM.
030900*-----------------------------------------------------------------
031000 P900-FIM.
031100*-----------------------------------------------------------------
031200     CLOSE PRODUTO.
031300     GOBACK.
031400 END PROGRAM ESTQ0410.
