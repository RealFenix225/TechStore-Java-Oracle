000100******************************************************************
000200* PROGRAMA.....: ESTQ0000                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: PROGRAMA CONDUTOR DO PROCESSAMENTO BATCH DE     *
000500*                ESTOQUE. LE O ARQUIVO DE TRANSACOES GERADO PELA *
000600*                RETAGUARDA DA LOJA E ACIONA O MODULO CORRES-    *
000700*                PONDENTE A CADA CODIGO DE TRANSACAO.            *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PROGRAMA ORIGINAL,*
001100*                               SUBSTITUI O MENU DE TELA SCMP0000*
001200*                               HERDADO DO SISTEMA DE COMPRAS,   *
001300*                               PARA PERMITIR RODAR SEM OPERADOR *ALT001
001400*                               NO TURNO DA NOITE                *ALT001
001500*   02/07/2012 - F.NUNES      - CHAMADO 1601 - INCLUI TXN DE     *ALT002
001600*                               REPOSICAO (COD "6") E EXPORTACAO *ALT002
001700*                               (COD "7")                        *ALT002
001800*   26/01/1999 - R.QUEIROZ    - CHAMADO 0733 - REVISAO GERAL DE  *ALT003
001900*                               DATAS PARA 4 DIGITOS DE ANO      *ALT003
002000*                               (VIRADA DO SECULO)               *ALT003
002100*   15/09/2016 - M.CORDEIRO   - CHAMADO 1889 - MENSAGEM DE OPCAO *ALT004
002200*                               INVALIDA PASSA A GRAVAR NO       *ALT004
002300*                               RELATORIO EM VEZ DE SO EXIBIR    *ALT004
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.     ESTQ0000.
002700 AUTHOR.         FRANCISCO NUNES.
002800 INSTALLATION.   CPD LOJAS TECNOPONTO.
002900 DATE-WRITTEN.   09/03/2009.
003000 DATE-COMPILED.  09/03/2009.
003100 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TRANSACO ASSIGN TO "TRANSACO"
004100              ORGANIZATION   IS LINE SEQUENTIAL
004200              ACCESS         IS SEQUENTIAL
004300              FILE STATUS    IS WS-FS-TRANSACO.
004400*
004500     SELECT RELESTQ  ASSIGN TO "RELESTQ"
004600              ORGANIZATION   IS LINE SEQUENTIAL
004700              ACCESS         IS SEQUENTIAL
004800              FILE STATUS    IS WS-FS-RELESTQ.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TRANSACO.
005300     COPY TRANSACO.
005400*
005500 FD  RELESTQ.
005600 01  REG-RELESTQ                     PIC X(132).
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-REG-TRANSACAO.
006100     05  WS-COD-TRANSACAO            PIC X(01).
006200         88  WS-TXN-CATALOGO         VALUE "1".
006300         88  WS-TXN-VENDA            VALUE "2".
006400         88  WS-TXN-RADAR-ESTOQUE    VALUE "3".
006500         88  WS-TXN-HISTORICO        VALUE "4".
006600         88  WS-TXN-MAIS-VENDIDOS    VALUE "5".
006700         88  WS-TXN-REPOSICAO        VALUE "6".
006800         88  WS-TXN-EXPORTACAO       VALUE "7".
006900     05  WS-COD-PRODUTO-TXN          PIC 9(05).
007000     05  WS-QTD-TXN                  PIC 9(07).
007100     05  WS-OBS-TXN                  PIC X(30).
007110     05  FILLER                      PIC X(05).
007150*
007160 01  WS-REG-TRANSACAO-ALFA REDEFINES WS-REG-TRANSACAO
007170                                     PIC X(48).
007200*
007300 01  WS-CONTADORES.
007400     05  WS-QTD-TXN-LIDAS            PIC 9(07).
007500     05  WS-QTD-TXN-INVALIDAS        PIC 9(07).
007550     05  FILLER                      PIC X(05).
007600*
007700 77  WS-FS-TRANSACO                  PIC X(02).
007800     88  WS-FS-TRN-OK                VALUE "00".
007900*
008000 77  WS-FS-RELESTQ                   PIC X(02).
008100     88  WS-FS-REL-OK                VALUE "00".
008200*
008300 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
008400     88  FLAG-EOF                    VALUE "S".
008500*
008600 01  WS-LINHA-INVALIDA.
008700     05  FILLER                      PIC X(20)  VALUE
008800         "*** OPCAO INVALIDA: ".
008900     05  WS-INV-COD-TXN              PIC X(01).
009000     05  FILLER                      PIC X(20)  VALUE
009100         " - TRANSACAO IGNORADA ***".
009200     05  FILLER                      PIC X(91)  VALUE SPACES.
009250*
009260 01  WS-LINHA-INVALIDA-RAW REDEFINES WS-LINHA-INVALIDA
009270                                     PIC X(132).
009300*
009400 01  LK-COM-AREA.
009500     05  LK-COD-PRODUTO              PIC 9(05).
009600     05  LK-QTD                      PIC 9(07).
009700     05  LK-OBS                      PIC X(30).
009800     05  LK-COD-RETORNO              PIC X(02).
009900         88  LK-OK                   VALUE "00".
010000         88  LK-NAO-EXISTE           VALUE "01".
010100         88  LK-ESTOQUE-INSUF        VALUE "02".
010200         88  LK-QTD-INVALIDA         VALUE "03".
010300     05  LK-MENSAGEM                 PIC X(60).
010400     05  FILLER                      PIC X(10)  VALUE SPACES.
010410*
010420 01  LK-COM-AREA-CHAVE REDEFINES LK-COM-AREA.
010430     05  LK-CHV-COD-PRODUTO-X        PIC X(05).
010440     05  LK-CHV-QTD-X                PIC X(07).
010450     05  FILLER                      PIC X(102).
010500*
010600 PROCEDURE DIVISION.
010700*-----------------------------------------------------------------
010800 MAIN-PROCEDURE.
010900*-----------------------------------------------------------------
011000     PERFORM P100-INICIALIZA         THRU P100-FIM.
011100*
011200     PERFORM P200-PROCESSA-TRANSACAO THRU P200-FIM
011300             UNTIL FLAG-EOF.
011400*
011500     PERFORM P900-FIM.
011600*-----------------------------------------------------------------
011700 P100-INICIALIZA.
011800*-----------------------------------------------------------------
011900     MOVE ZEROS                      TO WS-QTD-TXN-LIDAS
012000                                         WS-QTD-TXN-INVALIDAS.
012100     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
012200*
012300     OPEN INPUT TRANSACO.
012400     IF NOT WS-FS-TRN-OK THEN
012500         DISPLAY "ESTQ0000 - ERRO NA ABERTURA DE TRANSACO. FS: "
012600                 WS-FS-TRANSACO
012700         PERFORM P900-FIM
012800     END-IF.
012900*
013000*    LIMPA/CRIA O RELATORIO DE SAIDA DO PROCESSAMENTO. OS DEMAIS
013100*    PROGRAMAS ABREM ESTE MESMO ARQUIVO EM MODO EXTEND A CADA
013200*    CHAMADA PARA ACRESCENTAR SUAS LINHAS.
013300     OPEN OUTPUT RELESTQ.
013400     CLOSE RELESTQ.
013500*
013600     PERFORM P110-LE-TRANSACAO       THRU P110-FIM.
013700*-----------------------------------------------------------------
013800 P100-FIM.
013900*-----------------------------------------------------------------
014000 P110-LE-TRANSACAO.
014100*-----------------------------------------------------------------
014200     READ TRANSACO INTO WS-REG-TRANSACAO
014300         AT END
014400             MOVE "S"                TO WS-FIM-DE-ARQUIVO
014500         NOT AT END
014600             ADD 1                   TO WS-QTD-TXN-LIDAS
014700     END-READ.
014800*-----------------------------------------------------------------
014900 P110-FIM.
015000*-----------------------------------------------------------------
015100 P200-PROCESSA-TRANSACAO.
015200*-----------------------------------------------------------------
015300     EVALUATE TRUE
015400         WHEN WS-TXN-CATALOGO
015500             CALL "ESTQ0310" USING LK-COM-AREA
015600         WHEN WS-TXN-VENDA
015700             MOVE WS-COD-PRODUTO-TXN TO LK-COD-PRODUTO
015800             MOVE WS-QTD-TXN         TO LK-QTD
015900             MOVE WS-OBS-TXN         TO LK-OBS
016000             CALL "ESTQ0410" USING LK-COM-AREA
016100             PERFORM P800-GRAVA-MENSAGEM THRU P800-FIM
016200         WHEN WS-TXN-RADAR-ESTOQUE
016300             MOVE WS-QTD-TXN         TO LK-QTD
016400             CALL "ESTQ0320" USING LK-COM-AREA
016500         WHEN WS-TXN-HISTORICO
016600             CALL "ESTQ0510" USING LK-COM-AREA
016700         WHEN WS-TXN-MAIS-VENDIDOS
016800             CALL "ESTQ0520" USING LK-COM-AREA
016900         WHEN WS-TXN-REPOSICAO
017000             MOVE WS-COD-PRODUTO-TXN TO LK-COD-PRODUTO
017100             MOVE WS-QTD-TXN         TO LK-QTD
017200             MOVE WS-OBS-TXN         TO LK-OBS
017300             CALL "ESTQ0420" USING LK-COM-AREA
017400             PERFORM P800-GRAVA-MENSAGEM THRU P800-FIM
017500         WHEN WS-TXN-EXPORTACAO
017600             CALL "ESTQ0530" USING LK-COM-AREA
017700         WHEN OTHER
017800             ADD 1                   TO WS-QTD-TXN-INVALIDAS
017900             MOVE WS-COD-TRANSACAO   TO WS-INV-COD-TXN
018000             PERFORM P810-GRAVA-INVALIDA THRU P810-FIM
018100     END-EVALUATE.
018200*
018300     PERFORM P110-LE-TRANSACAO       THRU P110-FIM.
018400*-----------------------------------------------------------------
018500 P200-FIM.
018600*-----------------------------------------------------------------
018700 P800-GRAVA-MENSAGEM.
018800*-----------------------------------------------------------------
018900     OPEN EXTEND RELESTQ.
019000     MOVE LK-MENSAGEM                TO REG-RELESTQ.
019100     WRITE REG-RELESTQ.
019200     CLOSE RELESTQ.
019300*-----------------------------------------------------------------
019400 P800-FIM.
019500*-----------------------------------------------------------------
019600 P810-GRAVA-INVALIDA.
019700*-----------------------------------------------------------------
019800     OPEN EXTEND RELESTQ.
019900     MOVE WS-LINHA-INVALIDA          TO REG-RELESTQ.
020000     WRITE REG-RELESTQ.
020100     CLOSE RELESTQ.
020200*-----------------------------------------------------------------
020300 P810-FIM.
020400*-----------------------------------------------------------------
020500 P900-FIM.
020600*-----------------------------------------------------------------
020700     CLOSE TRANSACO.
020800     DISPLAY "ESTQ0000 - TRANSACOES LIDAS.....: " WS-QTD-TXN-LIDAS.
020900     DISPLAY "ESTQ0000 - TRANSACOES INVALIDAS.: "
021000             WS-QTD-TXN-INVALIDAS.
021100     GOBACK.
021200 END PROGRAM ESTQ0000.
