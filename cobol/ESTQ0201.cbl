000100******************************************************************
000200* PROGRAMA.....: ESTQ0201                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: INCLUSAO DE FORNECEDORES NO CADASTRO MESTRE, A  *
000500*                PARTIR DA REMESSA CADFORNC. O CODIGO DO         *
000600*                FORNECEDOR E ATRIBUIDO SEQUENCIALMENTE.          *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   03/02/1991 - A.PRATES     - CHAMADO 0388 - PROGRAMA ORIGINAL,*
001000*                               ADAPTADO DA ROTINA DE CADASTRO   *ALT001
001100*                               DE FORNECEDORES DO SISTEMA DE    *ALT001
001200*                               COMPRAS                          *ALT001
001300*   11/09/1998 - R.QUEIROZ    - CHAMADO 0714 - REVISAO GERAL DE  *ALT002
001400*                               DATAS PARA 4 DIGITOS DE ANO      *ALT002
001500*                               (VIRADA DO SECULO)                *ALT002
001600*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA DE TELA     *ALT003
001700*                               INTERATIVA PARA ROTINA BATCH,    *ALT003
001800*                               LIDA A PARTIR DA REMESSA CADFORNC*ALT003
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     ESTQ0201.
002200 AUTHOR.         A.PRATES.
002300 INSTALLATION.   CPD LOJAS TECNOPONTO.
002400 DATE-WRITTEN.   03/02/1991.
002500 DATE-COMPILED.  03/02/1991.
002600 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CADFORNC ASSIGN TO "CADFORNC"
003600              ORGANIZATION   IS LINE SEQUENTIAL
003700              ACCESS         IS SEQUENTIAL
003800              FILE STATUS    IS WS-FS-CADFORNC.
003900*
004000     SELECT FORNEC   ASSIGN TO "FORNEC"
004100              ORGANIZATION   IS SEQUENTIAL
004200              ACCESS         IS SEQUENTIAL
004300              FILE STATUS    IS WS-FS-FORNEC.
004400*
004500     SELECT RELESTQ  ASSIGN TO "RELESTQ"
004600              ORGANIZATION   IS LINE SEQUENTIAL
004700              ACCESS         IS SEQUENTIAL
004800              FILE STATUS    IS WS-FS-RELESTQ.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CADFORNC.
005300     COPY CADFORNC.
005400*
005500 FD  FORNEC.
005600     COPY FORNEC.
005700*
005800 FD  RELESTQ.
005900 01  REG-RELESTQ                     PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-REG-CAD-FORNEC.
006400     05  WS-CDF-NOME-FORNEC          PIC X(25).
006500     05  WS-CDF-EMAIL-FORNEC         PIC X(30).
006600     05  WS-CDF-FONE-FORNEC          PIC X(12).
006610     05  WS-CDF-CNPJ-FORNEC          PIC X(14).
006620     05  WS-CDF-ENDERECO-FORNEC      PIC X(40).
006630     05  WS-CDF-CIDADE-FORNEC        PIC X(20).
006640     05  WS-CDF-UF-FORNEC            PIC X(02).
006650     05  WS-CDF-CEP-FORNEC           PIC X(08).
006660     05  WS-CDF-NOME-CONTATO         PIC X(25).
006670     05  FILLER                      PIC X(04).
006700*
006800 01  WS-REG-CAD-FORNEC-ALFA REDEFINES WS-REG-CAD-FORNEC
006900                                     PIC X(180).
007000*
007100 01  WS-ULT-COD-FORNEC               PIC 9(03).
007200*
007300 01  WS-DATA-HORA-SISTEMA.
007400     05  WS-DHS-ANO                  PIC 9(04).
007500     05  WS-DHS-MES                  PIC 9(02).
007600     05  WS-DHS-DIA                  PIC 9(02).
007700     05  WS-DHS-HORA.
007800         10  WS-DHS-HH               PIC 9(02).
007900         10  WS-DHS-MM               PIC 9(02).
008000         10  WS-DHS-SS               PIC 9(02).
008100         10  WS-DHS-CENT             PIC 9(02).
008150     05  FILLER                      PIC X(05).
008200*
008300 01  WS-DATA-HORA-EDIT REDEFINES WS-DATA-HORA-SISTEMA.
008400     05  WS-DHE-DATA-X               PIC X(08).
008500     05  WS-DHE-HORA-X               PIC X(08).
008550     05  FILLER                      PIC X(05).
008600*
008700 77  WS-FS-CADFORNC                  PIC X(02).
008800     88  WS-FS-CDF-OK                VALUE "00".
008900*
009000 77  WS-FS-FORNEC                    PIC X(02).
009100     88  WS-FS-FRN-OK                VALUE "00".
009200*
009300 77  WS-FS-RELESTQ                   PIC X(02).
009400     88  WS-FS-REL-OK                VALUE "00".
009500*
009600 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
009700     88  FLAG-EOF                    VALUE "S".
009800*
009900 77  WS-FIM-FORNEC                   PIC X(01)   VALUE "N".
010000     88  FLAG-FIM-FORNEC             VALUE "S".
010100*
010200 01  WS-CONTADORES.
010300     05  WS-QTD-LIDOS                PIC 9(05).
010400     05  WS-QTD-INCLUIDOS            PIC 9(05).
010500     05  WS-QTD-REJEITADOS           PIC 9(05).
010550     05  FILLER                      PIC X(05).
010600*
010700 01  WS-LST-CAB.
010800     05  FILLER  PIC X(01) VALUE SPACES.
010900     05  FILLER  PIC X(30) VALUE
011000         "*** INCLUSAO DE FORNECEDORES ***".
011100     05  FILLER  PIC X(101) VALUE SPACES.
011200*
011300 01  WS-LST-LINHA-OK.
011400     05  FILLER  PIC X(01) VALUE SPACES.
011500     05  FILLER  PIC X(20) VALUE "FORNECEDOR INCLUIDO: ".
011600     05  WS-LOK-COD             PIC ZZ9.
011700     05  FILLER  PIC X(03) VALUE " - ".
011800     05  WS-LOK-NOME            PIC X(25).
011900     05  FILLER  PIC X(78) VALUE SPACES.
012000*
012100 01  WS-LST-LINHA-OK-RAW REDEFINES WS-LST-LINHA-OK
012200                                     PIC X(132).
012300*
012400 01  WS-LST-LINHA-ERRO.
012500     05  FILLER  PIC X(28) VALUE
012600         "*** REGISTRO REJEITADO: ".
012700     05  WS-LER-NOME            PIC X(25).
012800     05  FILLER  PIC X(79) VALUE SPACES.
012900*
013000 PROCEDURE DIVISION.
013100*-----------------------------------------------------------------
013200 MAIN-PROCEDURE.
013300*-----------------------------------------------------------------
013400     PERFORM P100-INICIALIZA         THRU P100-FIM.
013500*
013600     PERFORM P300-INCLUI             THRU P300-FIM
013700             UNTIL FLAG-EOF.
013800*
013900     PERFORM P900-FIM.
014000*-----------------------------------------------------------------
014100 P100-INICIALIZA.
014200*-----------------------------------------------------------------
014300     MOVE ZEROS                      TO WS-QTD-LIDOS
014400                                         WS-QTD-INCLUIDOS
014500                                         WS-QTD-REJEITADOS
014600                                         WS-ULT-COD-FORNEC.
014700     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
014800*
014900     OPEN INPUT CADFORNC.
015000     IF NOT WS-FS-CDF-OK THEN
015100         DISPLAY "ESTQ0201 - ERRO NA ABERTURA DE CADFORNC. FS: "
015200                 WS-FS-CADFORNC
015300         PERFORM P900-FIM
015400     END-IF.
015500*
015600     PERFORM P110-DESCOBRE-ULT-COD   THRU P110-FIM.
015700*
015800     OPEN EXTEND RELESTQ.
015900     WRITE REG-RELESTQ FROM WS-LST-CAB.
016000     CLOSE RELESTQ.
016100*
016200     PERFORM P120-LE-CADFORNC        THRU P120-FIM.
016300*-----------------------------------------------------------------
016400 P100-FIM.
016500*-----------------------------------------------------------------
016600 P110-DESCOBRE-ULT-COD.
016700*-----------------------------------------------------------------
016800*    O MESTRE DE FORNECEDORES E SEQUENCIAL, SEM CHAVE. O ULTIMO
016900*    CODIGO EM USO E OBTIDO LENDO O ARQUIVO POR INTEIRO, POIS A
017000*    GRAVACAO E SEMPRE EM ORDEM CRESCENTE DE COD-FORNEC.
017100     MOVE "N"                        TO WS-FIM-FORNEC.
017200     OPEN INPUT FORNEC.
017300     PERFORM P111-LE-FORNEC          THRU P111-FIM
017400             UNTIL FLAG-FIM-FORNEC.
017500     CLOSE FORNEC.
017600*-----------------------------------------------------------------
017700 P110-FIM.
017800*-----------------------------------------------------------------
017900 P111-LE-FORNEC.
018000*-----------------------------------------------------------------
018100     READ FORNEC
018200         AT END
018300             MOVE "S"                TO WS-FIM-FORNEC
018400         NOT AT END
018500             MOVE COD-FORNEC         TO WS-ULT-COD-FORNEC
018600     END-READ.
018700*-----------------------------------------------------------------
018800 P111-FIM.
018900*-----------------------------------------------------------------
019000 P120-LE-CADFORNC.
019100*-----------------------------------------------------------------
019200     READ CADFORNC INTO WS-REG-CAD-FORNEC
019300         AT END
019400             MOVE "S"                TO WS-FIM-DE-ARQUIVO
019500         NOT AT END
019600             ADD 1                   TO WS-QTD-LIDOS
019700     END-READ.
019800*-----------------------------------------------------------------
019900 P120-FIM.
020000*-----------------------------------------------------------------
020100 P300-INCLUI.
020200*-----------------------------------------------------------------
020300     IF WS-CDF-NOME-FORNEC = SPACES THEN
020400         ADD 1                       TO WS-QTD-REJEITADOS
020500         MOVE WS-CDF-NOME-FORNEC     TO WS-LER-NOME
020600         OPEN EXTEND RELESTQ
020700         WRITE REG-RELESTQ FROM WS-LST-LINHA-ERRO
020800         CLOSE RELESTQ
020900     ELSE
021000         ADD 1                       TO WS-ULT-COD-FORNEC
021100         ACCEPT WS-DHS-ANO           FROM DATE YYYYMMDD.
021200         ACCEPT WS-DHS-HORA          FROM TIME.
021300         OPEN EXTEND FORNEC
021400         MOVE WS-ULT-COD-FORNEC      TO COD-FORNEC
021500         MOVE WS-CDF-NOME-FORNEC     TO NOME-FORNEC
021600         MOVE WS-CDF-EMAIL-FORNEC    TO EMAIL-FORNEC
021700         MOVE WS-CDF-FONE-FORNEC     TO FONE-FORNEC
021710         MOVE WS-CDF-CNPJ-FORNEC     TO CNPJ-FORNEC
021720         MOVE WS-CDF-ENDERECO-FORNEC TO ENDERECO-FORNEC
021730         MOVE WS-CDF-CIDADE-FORNEC   TO CIDADE-FORNEC
021740         MOVE WS-CDF-UF-FORNEC       TO UF-FORNEC
021750         MOVE WS-CDF-CEP-FORNEC      TO CEP-FORNEC
021760         MOVE WS-CDF-NOME-CONTATO    TO NOME-CONTATO
021800         SET FORNEC-ATIVO            TO TRUE
021900         MOVE WS-DHS-ANO             TO ANO-CADASTRO
022000         MOVE WS-DHS-MES             TO MES-CADASTRO
022100         MOVE WS-DHS-DIA             TO DIA-CADASTRO
022200         MOVE WS-DHS-HH              TO HOR-CADASTRO
022300         MOVE WS-DHS-MM              TO MIN-CADASTRO
022350         MOVE "ESTQ0201"             TO COD-USUARIO-CADASTRO
022400         WRITE REG-FORNECEDOR
022500         IF NOT WS-FS-FRN-OK THEN
022600             DISPLAY "ESTQ0201 - ERRO NA GRAVACAO DE FORNEC. FS: "
022700                     WS-FS-FORNEC
022800         ELSE
022900             ADD 1                   TO WS-QTD-INCLUIDOS
023000             MOVE WS-ULT-COD-FORNEC  TO WS-LOK-COD
023100             MOVE WS-CDF-NOME-FORNEC TO WS-LOK-NOME
023200             OPEN EXTEND RELESTQ
023300             WRITE REG-RELESTQ FROM WS-LST-LINHA-OK
023400             CLOSE RELESTQ
023500         END-IF
023600         CLOSE FORNEC
023700     END-IF.
023800*
023900     PERFORM P120-LE-CADFORNC        THRU P120-FIM.
024000*-----------------------------------------------------------------
024100 P300-FIM.
024200*-----------------------------------------------------------------
024300 P900-FIM.
024400*-----------------------------------------------------------------
024500     CLOSE CADFORNC.
024600     DISPLAY "ESTQ0201 - FORNEC LIDOS......: " WS-QTD-LIDOS.
024700     DISPLAY "ESTQ0201 - FORNEC INCLUIDOS..: " WS-QTD-INCLUIDOS.
024800     DISPLAY "ESTQ0201 - FORNEC REJEITADOS.: " WS-QTD-REJEITADOS.
024900     GOBACK.
025000 END PROGRAM ESTQ0201.
