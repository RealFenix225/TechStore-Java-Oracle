000100******************************************************************
000200* PROGRAMA.....: ESTQ0420                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: ENTRADA DE ESTOQUE POR REPOSICAO (COMPRA DE     *
000500*                FORNECEDOR). VALIDA QUANTIDADE POSITIVA E       *
000600*                EXISTENCIA DO PRODUTO, INCREMENTA O ESTOQUE E   *
000700*                GRAVA O MOVIMENTO "COMPRA" NO DIARIO.            *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   22/05/2003 - L.AZEVEDO    - CHAMADO 0961 - PROGRAMA ORIGINAL,*
001100*                               ADAPTADO DA ROTINA DE ALTERACAO  *ALT001
001200*                               DE PRODUTO SCMP0230 DO SISTEMA   *ALT001
001300*                               DE COMPRAS                       *ALT001
001400*   14/11/2007 - L.AZEVEDO    - CHAMADO 1205 - PASSA A GRAVAR A  *ALT002
001500*                               OBSERVACAO (FORNECEDOR) NO       *ALT002
001600*                               DIARIO                           *ALT002
001700*   09/03/2009 - F.NUNES      - CHAMADO 1340 - RECEBE OS DADOS   *ALT003
001800*                               VIA LK-COM-AREA, CHAMADO PELO    *ALT003
001900*                               NOVO CONDUTOR BATCH ESTQ0000     *ALT003
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     ESTQ0420.
002300 AUTHOR.         LUCIA AZEVEDO.
002400 INSTALLATION.   CPD LOJAS TECNOPONTO.
002500 DATE-WRITTEN.   22/05/2003.
002600 DATE-COMPILED.  22/05/2003.
002700 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PRODUTO  ASSIGN TO "PRODUTO"
003700              ORGANIZATION   IS SEQUENTIAL
003800              ACCESS         IS SEQUENTIAL
003900              FILE STATUS    IS WS-FS-PRODUTO.
004000*
004100     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
004200              ORGANIZATION   IS SEQUENTIAL
004300              ACCESS         IS SEQUENTIAL
004400              FILE STATUS    IS WS-FS-MOVIMENT.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  PRODUTO.
004900     COPY PRODUTO.
005000*
005100 FD  MOVIMENT.
005200     COPY MOVIMENT.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-REG-PRODUTO.
005700     05  WS-COD-PRODUTO              PIC 9(05).
005800     05  WS-COD-SKU                  PIC X(15).
005900     05  WS-NOME-PRODUTO             PIC X(30).
006000     05  WS-DESC-PRODUTO             PIC X(40).
006100     05  WS-VLR-VENDA                PIC S9(07)V99.
006200     05  WS-VLR-CUSTO                PIC S9(07)V99.
006300     05  WS-QTD-ESTOQUE              PIC S9(07).
006400     05  WS-QTD-ESTOQUE-MINIMO       PIC S9(07).
006500     05  WS-COD-TIPO                 PIC 9(03).
006600     05  WS-COD-FORNEC               PIC 9(03).
006700     05  WS-COD-BARRAS               PIC X(13).
006800     05  WS-UND-MEDIDA               PIC X(03).
006900     05  WS-DTA-CADASTRO             PIC 9(08).
007000     05  WS-DTA-ULT-ALTERACAO        PIC 9(08).
007100     05  WS-COD-USUARIO-ALTERACAO    PIC X(08).
007200     05  WS-IND-ATIVO                PIC X(01).
007300     05  FILLER                      PIC X(06).
007400*
007500 01  WS-COD-PRODUTO-EDIT REDEFINES WS-REG-PRODUTO.
007600     05  WS-CPE-COD-PRODUTO-X        PIC X(05).
007700     05  FILLER                      PIC X(170).
007800*
007900 01  WS-PROX-NUM-MOVIMENTO           PIC 9(07).
008000 01  WS-ULT-MOVIMENTO-LIDO.
008100     05  WS-ULT-NUM-MOVIMENTO        PIC 9(07).
008200     05  FILLER                      PIC X(66).
008300*
008400 01  WS-ULT-MOVIMENTO-NUM REDEFINES WS-ULT-MOVIMENTO-LIDO.
008500     05  WS-ULT-NUM-MOVIMENTO-N      PIC 9(07).
008600     05  FILLER                      PIC X(66).
008700*
008800 01  WS-DATA-HORA-SISTEMA.
008900     05  WS-DHS-DATA.
009000         10  WS-DHS-ANO              PIC 9(04).
009100         10  WS-DHS-MES              PIC 9(02).
009200         10  WS-DHS-DIA              PIC 9(02).
009300     05  WS-DHS-HORA.
009400         10  WS-DHS-HH               PIC 9(02).
009500         10  WS-DHS-MM               PIC 9(02).
009600         10  WS-DHS-SS               PIC 9(02).
009700         10  WS-DHS-CENT             PIC 9(02).
009800     05  FILLER                      PIC X(05).
009900*
010000 01  WS-DATA-HORA-EDIT REDEFINES WS-DATA-HORA-SISTEMA.
010100     05  WS-DHE-DATA-X               PIC X(08).
010200     05  WS-DHE-HORA-X               PIC X(08).
010300     05  FILLER                      PIC X(05).
010400*
010500 77  WS-FS-PRODUTO                   PIC X(02).
010600     88  WS-FS-PRD-OK                VALUE "00".
010700*
010800 77  WS-FS-MOVIMENT                  PIC X(02).
010900     88  WS-FS-MOV-OK                VALUE "00".
011000*
011100 77  WS-ACHOU-PRODUTO                PIC X(01)   VALUE "N".
011200     88  WS-PRODUTO-ACHADO           VALUE "S".
011300*
011400 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
011500     88  FLAG-EOF                    VALUE "S".
011600*
011700 77  WS-FIM-MOVIMENT                 PIC X(01)   VALUE "N".
011800     88  FLAG-FIM-MOVIMENT           VALUE "S".
011900*
012000 01  WS-CONTADORES.
012100     05  WS-QTD-REG-LIDOS            PIC 9(07).
012200     05  FILLER                      PIC X(05).
012300*
012400 LINKAGE SECTION.
012500*
012600 01  LK-COM-AREA.
012700     05  LK-COD-PRODUTO              PIC 9(05).
012800     05  LK-QTD                      PIC 9(07).
012900     05  LK-OBS                      PIC X(30).
013000     05  LK-COD-RETORNO              PIC X(02).
013100         88  LK-OK                   VALUE "00".
013200         88  LK-NAO-EXISTE           VALUE "01".
013300         88  LK-ESTOQUE-INSUF        VALUE "02".
013400         88  LK-QTD-INVALIDA         VALUE "03".
013500     05  LK-MENSAGEM                 PIC X(60).
013600     05  FILLER                      PIC X(10)  VALUE SPACES.
013700*
013800 PROCEDURE DIVISION USING LK-COM-AREA.
013900*-----------------------------------------------------------------
014000 MAIN-PROCEDURE.
014100*-----------------------------------------------------------------
014200     PERFORM P100-INICIALIZA         THRU P100-FIM.
014300*
014400     PERFORM P300-REPOR              THRU P300-FIM.
014500*
014600     PERFORM P900-FIM.
014700*-----------------------------------------------------------------
014800 P100-INICIALIZA.
014900*-----------------------------------------------------------------
015000     MOVE ZEROS                      TO WS-QTD-REG-LIDOS.
015100     MOVE "N"                        TO WS-ACHOU-PRODUTO
015200                                         WS-FIM-DE-ARQUIVO.
015300     SET LK-OK                       TO TRUE.
015400     MOVE SPACES                     TO LK-MENSAGEM.
015500*
015600     OPEN I-O PRODUTO.
015700     IF NOT WS-FS-PRD-OK THEN
015800         DISPLAY "ESTQ0420 - ERRO NA ABERTURA DE PRODUTO. FS: "
015900                 WS-FS-PRODUTO
016000         SET LK-NAO-EXISTE           TO TRUE
016100         MOVE "MESTRE DE PRODUTOS INDISPONIVEL" TO LK-MENSAGEM
016200         PERFORM P900-FIM
016300     END-IF.
016400*-----------------------------------------------------------------
016500 P100-FIM.
016600*-----------------------------------------------------------------
016700 P300-REPOR.
016800*-----------------------------------------------------------------
016900     IF LK-QTD NOT > ZERO THEN
017000         SET LK-QTD-INVALIDA         TO TRUE
017100         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO" TO LK-MENSAGEM
017200     ELSE
017300         PERFORM P310-LOCALIZA-PRODUTO   THRU P310-FIM
017400         IF NOT WS-PRODUTO-ACHADO THEN
017500             SET LK-NAO-EXISTE       TO TRUE
017600             MOVE "PRODUTO NAO CADASTRADO" TO LK-MENSAGEM
017700         ELSE
017800             PERFORM P330-ATUALIZA-ESTOQUE   THRU P330-FIM
017900             PERFORM P410-GRAVA-MOVIMENTO    THRU P410-FIM
018000             SET LK-OK               TO TRUE
018100             MOVE "REPOSICAO REGISTRADA" TO LK-MENSAGEM
018200         END-IF
018300     END-IF.
018400*-----------------------------------------------------------------
018500 P300-FIM.
018600*-----------------------------------------------------------------
018700 P310-LOCALIZA-PRODUTO.
018800*-----------------------------------------------------------------
018900     MOVE "N"                        TO WS-ACHOU-PRODUTO.
019000*
019100     PERFORM P311-LE-PRODUTO         THRU P311-FIM
019200             UNTIL FLAG-EOF OR WS-PRODUTO-ACHADO.
019300*-----------------------------------------------------------------
019400 P310-FIM.
019500*-----------------------------------------------------------------
019600 P311-LE-PRODUTO.
019700*-----------------------------------------------------------------
019800     READ PRODUTO INTO WS-REG-PRODUTO
019900         AT END
020000             MOVE "S"                TO WS-FIM-DE-ARQUIVO
020100         NOT AT END
020200             ADD 1                   TO WS-QTD-REG-LIDOS
020300             IF WS-COD-PRODUTO = LK-COD-PRODUTO THEN
020400                 MOVE "S"            TO WS-ACHOU-PRODUTO
020500             END-IF
020600     END-READ.
020700*-----------------------------------------------------------------
020800 P311-FIM.
020900*-----------------------------------------------------------------
021000 P330-ATUALIZA-ESTOQUE.
021100*-----------------------------------------------------------------
021200     ADD LK-QTD                      TO WS-QTD-ESTOQUE.
021300     MOVE WS-COD-PRODUTO             TO COD-PRODUTO.
021400     MOVE WS-COD-SKU                 TO COD-SKU.
021500     MOVE WS-NOME-PRODUTO            TO NOME-PRODUTO.
021600     MOVE WS-DESC-PRODUTO            TO DESC-PRODUTO.
021700     MOVE WS-VLR-VENDA               TO VLR-VENDA.
021800     MOVE WS-VLR-CUSTO               TO VLR-CUSTO.
021900     MOVE WS-QTD-ESTOQUE             TO QTD-ESTOQUE.
022000     MOVE WS-QTD-ESTOQUE-MINIMO      TO QTD-ESTOQUE-MINIMO.
022100     MOVE WS-COD-TIPO                TO COD-TIPO.
022200     MOVE WS-COD-FORNEC              TO COD-FORNEC.
022300     MOVE WS-COD-BARRAS              TO COD-BARRAS.
022400     MOVE WS-UND-MEDIDA              TO UND-MEDIDA.
022500     MOVE WS-DTA-CADASTRO            TO DTA-CADASTRO.
022600     ACCEPT WS-DHS-DATA              FROM DATE YYYYMMDD.
022700     MOVE WS-DHS-DATA                TO DTA-ULT-ALTERACAO.
022800     MOVE "ESTQ0420"                 TO COD-USUARIO-ALTERACAO.
022900     MOVE WS-IND-ATIVO               TO IND-ATIVO.
023000*
023100     REWRITE REG-PRODUTO.
023200     IF NOT WS-FS-PRD-OK THEN
023300         DISPLAY "ESTQ0420 - ERRO NA REGRAVACAO DE PRODUTO. FS: "
023400                 WS-FS-PRODUTO
023500     END-IF.
023600*-----------------------------------------------------------------
023700 P330-FIM.
023800*-----------------------------------------------------------------
023900 P410-GRAVA-MOVIMENTO.
024000*-----------------------------------------------------------------
024100     PERFORM P420-DESCOBRE-PROX-NUM  THRU P420-FIM.
024200*
024300     ACCEPT WS-DHS-DATA              FROM DATE YYYYMMDD.
024400     ACCEPT WS-DHS-HORA              FROM TIME.
024500*
024600     MOVE WS-PROX-NUM-MOVIMENTO      TO NUM-MOVIMENTO.
024700     MOVE LK-COD-PRODUTO             TO COD-PRODUTO-MOV.
024800     MOVE "COMPRA"                   TO TIPO-MOVIMENTO.
024900     MOVE LK-QTD                     TO QTD-MOVIMENTO.
025000     MOVE WS-VLR-CUSTO               TO VLR-UNITARIO-MOV.
025100     MOVE WS-DHS-ANO                 TO ANO-MOVIMENTO.
025200     MOVE WS-DHS-MES                 TO MES-MOVIMENTO.
025300     MOVE WS-DHS-DIA                 TO DIA-MOVIMENTO.
025400     MOVE WS-DHS-HH                  TO HOR-MOVIMENTO.
025500     MOVE WS-DHS-MM                  TO MIN-MOVIMENTO.
025600     MOVE WS-DHS-SS                  TO SEG-MOVIMENTO.
025700     MOVE LK-OBS                     TO OBS-MOVIMENTO.
025800     MOVE SPACES                     TO NUM-DOCUMENTO-MOV.
025900     MOVE "ESTQ0420"                 TO COD-USUARIO-MOV.
026000*
026100     WRITE REG-MOVIMENTO.
026200     IF NOT WS-FS-MOV-OK THEN
026300         DISPLAY "ESTQ0420 - ERRO NA GRAVACAO DE MOVIMENT. FS: "
026400                 WS-FS-MOVIMENT
026500     END-IF.
026600*
026700     CLOSE MOVIMENT.
026800*-----------------------------------------------------------------
026900 P410-FIM.
027000*-----------------------------------------------------------------
027100 P420-DESCOBRE-PROX-NUM.
027200*-----------------------------------------------------------------
027300*    O DIARIO DE MOVIMENTACAO E SEQUENCIAL, SEM CHAVE. O NUMERO
027400*    DO PROXIMO MOVIMENTO E OBTIDO LENDO O ARQUIVO POR INTEIRO
027500*    EM MODO DE ENTRADA SEPARADO E GUARDANDO O ULTIMO NUMERO
027600*    ENCONTRADO, POIS A GRAVACAO E SEMPRE EM ORDEM CRESCENTE.
027700     MOVE ZEROS                      TO WS-ULT-NUM-MOVIMENTO.
027800     MOVE "N"                        TO WS-FIM-MOVIMENT.
027900     OPEN INPUT MOVIMENT.
028000*
028100     PERFORM P421-LE-MOVIMENTO       THRU P421-FIM
028200             UNTIL FLAG-FIM-MOVIMENT.
028300*
028400     CLOSE MOVIMENT.
028500     OPEN EXTEND MOVIMENT.
028600*
028700     COMPUTE WS-PROX-NUM-MOVIMENTO = WS-ULT-NUM-MOVIMENTO + 1.
028800*-----------------------------------------------------------------
028900 P420-FIM.
029000*-----------------------------------------------------------------
029100 P421-LE-MOVIMENTO.
029200*-----------------------------------------------------------------
029300     READ MOVIMENT
029400         AT END
029500             MOVE "S"                TO WS-FIM-MOVIMENT
029600         NOT AT END
029700             MOVE NUM-MOVIMENTO      TO WS-ULT-NUM-MOVIMENTO
029800     END-READ.
029900*-----------------------------------------------------------------
030000 P421-FIM.
030100*-----------------------------------------------------------------
030200 P900-FIM.
030300*-----------------------------------------------------------------
030400     CLOSE PRODUTO.
030500     GOBACK.
030600 END PROGRAM ESTQ0420.
