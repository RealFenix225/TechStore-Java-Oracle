000100******************************************************************
000200* PROGRAMA.....: ESTQ0101                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: INCLUSAO DE TIPOS DE PRODUTO (CATEGORIAS) NO    *
000500*                CADASTRO MESTRE, A PARTIR DA REMESSA CADTIPO.   *
000600*                O CODIGO DO TIPO E ATRIBUIDO SEQUENCIALMENTE.   *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   19/06/1987 - J.MENDES     - CHAMADO 0114 - PROGRAMA ORIGINAL,*
001000*                               ADAPTADO DA TELA DE CADASTRO DE  *ALT001
001100*                               TIPOS DE PRODUTO SCM0101/SCMP0101*ALT001
001200*                               DO SISTEMA DE COMPRAS             *ALT001
001300*   11/09/1998 - R.QUEIROZ    - CHAMADO 0714 - REVISAO GERAL DE  *ALT002
001400*                               DATAS PARA 4 DIGITOS DE ANO      *ALT002
001500*                               (VIRADA DO SECULO)                *ALT002
001600*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA DE TELA     *ALT003
001700*                               INTERATIVA PARA ROTINA BATCH,    *ALT003
001800*                               LIDA A PARTIR DA REMESSA CADTIPO *ALT003
001900*                               (RODA JUNTO COM O EXPEDIENTE     *ALT003
002000*                               NOTURNO DO CPD)                   *ALT003
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     ESTQ0101.
002400 AUTHOR.         J.MENDES.
002500 INSTALLATION.   CPD LOJAS TECNOPONTO.
002600 DATE-WRITTEN.   19/06/1987.
002700 DATE-COMPILED.  19/06/1987.
002800 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CADTIPO  ASSIGN TO "CADTIPO"
003800              ORGANIZATION   IS LINE SEQUENTIAL
003900              ACCESS         IS SEQUENTIAL
004000              FILE STATUS    IS WS-FS-CADTIPO.
004100*
004200     SELECT TIPOPROD ASSIGN TO "TIPOPROD"
004300              ORGANIZATION   IS SEQUENTIAL
004400              ACCESS         IS SEQUENTIAL
004500              FILE STATUS    IS WS-FS-TIPOPROD.
004600*
004700     SELECT RELESTQ  ASSIGN TO "RELESTQ"
004800              ORGANIZATION   IS LINE SEQUENTIAL
004900              ACCESS         IS SEQUENTIAL
005000              FILE STATUS    IS WS-FS-RELESTQ.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CADTIPO.
005500     COPY CADTIPO.
005600*
005700 FD  TIPOPROD.
005800     COPY TIPOPROD.
005900*
006000 FD  RELESTQ.
006100 01  REG-RELESTQ                     PIC X(132).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-REG-CAD-TIPO.
006600     05  WS-CDT-NOME-TIPO            PIC X(20).
006700     05  WS-CDT-DESC-TIPO            PIC X(40).
006710     05  WS-CDT-DESC-COMPLEMENTAR    PIC X(20).
006750     05  FILLER                      PIC X(05).
006800*
006900 01  WS-REG-CAD-TIPO-ALFA REDEFINES WS-REG-CAD-TIPO
007000                                     PIC X(85).
007100*
007200 01  WS-ULT-COD-TIPO                 PIC 9(03).
007250 01  WS-DATA-CADASTRO                PIC 9(08).
007300*
007400 01  WS-PROX-COD-TIPO-EDIT.
007500     05  WS-PCT-COD-TIPO-X           PIC 9(03).
007600     05  FILLER                      PIC X(61)  VALUE SPACES.
007700*
007800 01  WS-PROX-COD-TIPO-NUM REDEFINES WS-PROX-COD-TIPO-EDIT.
007900     05  WS-PCT-COD-TIPO-N           PIC 9(03).
008000     05  FILLER                      PIC X(61).
008100*
008200 77  WS-FS-CADTIPO                   PIC X(02).
008300     88  WS-FS-CDT-OK                VALUE "00".
008400*
008500 77  WS-FS-TIPOPROD                  PIC X(02).
008600     88  WS-FS-TIP-OK                VALUE "00".
008700*
008800 77  WS-FS-RELESTQ                   PIC X(02).
008900     88  WS-FS-REL-OK                VALUE "00".
009000*
009100 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
009200     88  FLAG-EOF                    VALUE "S".
009250*
009260 77  WS-FIM-TIPOPROD                 PIC X(01)   VALUE "N".
009270     88  FLAG-FIM-TIPOPROD           VALUE "S".
009300*
009400 01  WS-CONTADORES.
009500     05  WS-QTD-LIDOS                PIC 9(05).
009600     05  WS-QTD-INCLUIDOS            PIC 9(05).
009700     05  WS-QTD-REJEITADOS           PIC 9(05).
009750     05  FILLER                      PIC X(05).
009800*
009900 01  WS-LST-CAB.
010000     05  FILLER  PIC X(01) VALUE SPACES.
010100     05  FILLER  PIC X(38) VALUE
010200         "*** INCLUSAO DE TIPOS DE PRODUTO ***".
010300     05  FILLER  PIC X(93) VALUE SPACES.
010400*
010500 01  WS-LST-LINHA-OK.
010600     05  FILLER  PIC X(01) VALUE SPACES.
010700     05  FILLER  PIC X(16) VALUE "TIPO INCLUIDO..: ".
010800     05  WS-LOK-COD             PIC ZZ9.
010900     05  FILLER  PIC X(03) VALUE " - ".
011000     05  WS-LOK-NOME            PIC X(20).
011100     05  FILLER  PIC X(88) VALUE SPACES.
011150*
011160 01  WS-LST-LINHA-OK-RAW REDEFINES WS-LST-LINHA-OK
011170                                     PIC X(132).
011200*
011300 01  WS-LST-LINHA-ERRO.
011400     05  FILLER  PIC X(01) VALUE SPACES.
011500     05  FILLER  PIC X(28) VALUE
011600         "*** REGISTRO REJEITADO: ".
011700     05  WS-LER-NOME            PIC X(20).
011800     05  FILLER  PIC X(83) VALUE SPACES.
011900*
012900*
013000 PROCEDURE DIVISION.
013100*-----------------------------------------------------------------
013200 MAIN-PROCEDURE.
013300*-----------------------------------------------------------------
013400     PERFORM P100-INICIALIZA         THRU P100-FIM.
013500*
013600     PERFORM P300-INCLUI             THRU P300-FIM
013700             UNTIL FLAG-EOF.
013800*
013900     PERFORM P900-FIM.
014000*-----------------------------------------------------------------
014100 P100-INICIALIZA.
014200*-----------------------------------------------------------------
014300     MOVE ZEROS                      TO WS-QTD-LIDOS
014400                                         WS-QTD-INCLUIDOS
014500                                         WS-QTD-REJEITADOS
014600                                         WS-ULT-COD-TIPO.
014700     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
014800*
014900     OPEN INPUT CADTIPO.
015000     IF NOT WS-FS-CDT-OK THEN
015100         DISPLAY "ESTQ0101 - ERRO NA ABERTURA DE CADTIPO. FS: "
015200                 WS-FS-CADTIPO
015300         PERFORM P900-FIM
015400     END-IF.
015500*
015600     PERFORM P110-DESCOBRE-ULT-COD   THRU P110-FIM.
015700*
015800     OPEN EXTEND RELESTQ.
015900     WRITE REG-RELESTQ FROM WS-LST-CAB.
016000     CLOSE RELESTQ.
016100*
016200     PERFORM P120-LE-CADTIPO         THRU P120-FIM.
016300*-----------------------------------------------------------------
016400 P100-FIM.
016500*-----------------------------------------------------------------
016600 P110-DESCOBRE-ULT-COD.
016700*-----------------------------------------------------------------
016800*    O MESTRE DE TIPOS DE PRODUTO E SEQUENCIAL, SEM CHAVE. O ULTIMO
016900*    CODIGO EM USO E OBTIDO LENDO O ARQUIVO POR INTEIRO, POIS A
017000*    GRAVACAO E SEMPRE EM ORDEM CRESCENTE DE COD-TIPO.
017100     MOVE "N"                        TO WS-FIM-TIPOPROD.
017150     OPEN INPUT TIPOPROD.
017200     PERFORM P111-LE-TIPOPROD        THRU P111-FIM
017300             UNTIL FLAG-FIM-TIPOPROD.
017400     CLOSE TIPOPROD.
017500*-----------------------------------------------------------------
017600 P110-FIM.
017700*-----------------------------------------------------------------
017800 P111-LE-TIPOPROD.
017900*-----------------------------------------------------------------
018000     READ TIPOPROD
018100         AT END
018200             MOVE "S"                TO WS-FIM-TIPOPROD
018300         NOT AT END
018400             MOVE COD-TIPO           TO WS-ULT-COD-TIPO
018500     END-READ.
018600*-----------------------------------------------------------------
018700 P111-FIM.
018800*-----------------------------------------------------------------
018900 P120-LE-CADTIPO.
019000*-----------------------------------------------------------------
019100     READ CADTIPO INTO WS-REG-CAD-TIPO
019200         AT END
019300             MOVE "S"                TO WS-FIM-DE-ARQUIVO
019400         NOT AT END
019500             ADD 1                   TO WS-QTD-LIDOS
019600     END-READ.
019700*-----------------------------------------------------------------
019800 P120-FIM.
019900*-----------------------------------------------------------------
020000 P300-INCLUI.
020100*-----------------------------------------------------------------
020200     IF WS-CDT-NOME-TIPO = SPACES THEN
020300         ADD 1                       TO WS-QTD-REJEITADOS
020400         MOVE WS-CDT-NOME-TIPO       TO WS-LER-NOME
020500         OPEN EXTEND RELESTQ
020600         WRITE REG-RELESTQ FROM WS-LST-LINHA-ERRO
020700         CLOSE RELESTQ
020800     ELSE
020900         ADD 1                       TO WS-ULT-COD-TIPO
021000         OPEN EXTEND TIPOPROD
021100         MOVE WS-ULT-COD-TIPO        TO COD-TIPO
021200         MOVE WS-CDT-NOME-TIPO       TO NOME-TIPO
021300         MOVE WS-CDT-DESC-TIPO       TO DESC-TIPO
021310         MOVE WS-CDT-DESC-COMPLEMENTAR TO DESC-COMPLEMENTAR
021320         ACCEPT WS-DATA-CADASTRO     FROM DATE YYYYMMDD
021330         MOVE WS-DATA-CADASTRO       TO DTA-CADASTRO
021340                                         DTA-ULT-ALTERACAO
021350         MOVE "ESTQ0101"             TO COD-USUARIO-CADASTRO
021400         SET TIPO-ATIVO              TO TRUE
021500         WRITE REG-TIPO-PRODUTO
021600         IF NOT WS-FS-TIP-OK THEN
021700             DISPLAY "ESTQ0101 - ERRO NA GRAVACAO DE TIPOPROD. FS: "
021800                     WS-FS-TIPOPROD
021900         ELSE
022000             ADD 1                   TO WS-QTD-INCLUIDOS
022100             MOVE WS-ULT-COD-TIPO    TO WS-LOK-COD
022200             MOVE WS-CDT-NOME-TIPO   TO WS-LOK-NOME
022300             OPEN EXTEND RELESTQ
022400             WRITE REG-RELESTQ FROM WS-LST-LINHA-OK
022500             CLOSE RELESTQ
022600         END-IF
022700         CLOSE TIPOPROD
022800     END-IF.
022900*
023000     PERFORM P120-LE-CADTIPO         THRU P120-FIM.
023100*-----------------------------------------------------------------
023200 P300-FIM.
023300*-----------------------------------------------------------------
023400 P900-FIM.
023500*-----------------------------------------------------------------
023600     CLOSE CADTIPO.
023700     DISPLAY "ESTQ0101 - TIPOS LIDOS.......: " WS-QTD-LIDOS.
023800     DISPLAY "ESTQ0101 - TIPOS INCLUIDOS...: " WS-QTD-INCLUIDOS.
023900     DISPLAY "ESTQ0101 - TIPOS REJEITADOS..: " WS-QTD-REJEITADOS.
024000     GOBACK.
024100 END PROGRAM ESTQ0101.
