000100******************************************************************
000200* COPYBOOK.....: CARGAPRD.cpy                                    *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DA PLANILHA DE CARGA DE PRODUTOS EM LOTE  *
000500*                (ARQUIVO EXPORTADO PELA AREA DE COMPRAS)         *
000600* ARQUIVO......: CARGAPRD (SEQUENCIAL, LINHA 1 = CABECALHO)       *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   17/08/2011 - F.NUNES      - CHAMADO 1522 - LAYOUT ORIGINAL    *
001000******************************************************************
001100 01  REG-CARGA-PRODUTO.
001200     05  CRG-NOME-PRODUTO        PIC X(30).
001300     05  CRG-DESC-PRODUTO        PIC X(40).
001400     05  CRG-COD-SKU             PIC X(15).
001500     05  CRG-VLR-VENDA           PIC 9(07)V99.
001600     05  CRG-VLR-CUSTO           PIC 9(07)V99.
001700     05  CRG-QTD-ESTOQUE         PIC 9(07).
001800     05  CRG-COD-TIPO            PIC 9(03).
001900     05  CRG-COD-FORNEC          PIC 9(03).
002000     05  FILLER                  PIC X(05).
