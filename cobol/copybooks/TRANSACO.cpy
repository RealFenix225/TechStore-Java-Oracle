000100******************************************************************
000200* COPYBOOK.....: TRANSACO.cpy                                    *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DO ARQUIVO DE TRANSACOES DO PROCESSAMENTO *
000500*                BATCH (SUBSTITUI O MENU INTERATIVO DA VERSAO     *
000600*                ANTERIOR DO SISTEMA)                             *
000700* ARQUIVO......: TRANSACO (SEQUENCIAL, LINHA A LINHA)             *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   09/03/2009 - F.NUNES      - CHAMADO 1340 - LAYOUT ORIGINAL,   *
001100*                               CRIADO PARA RODAR O PROCESSAMENTO *
001200*                               DE ESTOQUE SEM OPERADOR NO TURNO  *
001300*                               DA NOITE                          *
001400******************************************************************
001500 01  REG-TRANSACAO.
001600     05  COD-TRANSACAO           PIC X(01).
001700         88  TXN-CATALOGO        VALUE "1".
001800         88  TXN-VENDA           VALUE "2".
001900         88  TXN-RADAR-ESTOQUE   VALUE "3".
002000         88  TXN-HISTORICO       VALUE "4".
002100         88  TXN-MAIS-VENDIDOS   VALUE "5".
002200         88  TXN-REPOSICAO       VALUE "6".
002300         88  TXN-EXPORTACAO      VALUE "7".
002400     05  COD-PRODUTO-TXN         PIC 9(05).
002500     05  QTD-TXN                 PIC 9(07).
002600     05  OBS-TXN                 PIC X(30).
002700     05  FILLER                  PIC X(05).
