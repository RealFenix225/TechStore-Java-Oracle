000100******************************************************************
000200* COPYBOOK.....: TIPOPROD.cpy                                    *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DO CADASTRO DE TIPOS DE PRODUTO           *
000500*                (CATEGORIA DE PRODUTO)                          *
000600* ARQUIVO......: TIPOPROD (SEQUENCIAL, CRESCENTE POR COD-TIPO)    *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   19/06/1987 - J.MENDES     - CHAMADO 0114 - LAYOUT ORIGINAL    *
001000*   22/05/2003 - L.AZEVEDO    - CHAMADO 0961 - INCLUI DESC-TIPO E *
001100*                               IND-ATIVO (ANTES SO TINHA NOME)   *
001110*   19/07/2009 - F.NUNES      - CHAMADO 1352 - INCLUI DESCRICAO   *
001120*                               COMPLEMENTAR PARA USO NA REMESSA  *
001130*                               DO CADASTRO CENTRAL               *
001140*   30/01/2014 - M.CORDEIRO   - CHAMADO 1711 - INCLUI TRILHA DE   *
001150*                               AUDITORIA (DATA/USUARIO DE        *
001160*                               CADASTRO E ULTIMA ALTERACAO)      *
001200******************************************************************
001300 01  REG-TIPO-PRODUTO.
001400     05  COD-TIPO                PIC 9(03).
001500     05  NOME-TIPO               PIC X(20).
001600     05  DESC-TIPO               PIC X(40).
001610     05  DESC-COMPLEMENTAR       PIC X(20).
001620     05  DTA-CADASTRO            PIC 9(08).
001630     05  DTA-ULT-ALTERACAO       PIC 9(08).
001640     05  COD-USUARIO-CADASTRO    PIC X(08).
001700     05  IND-ATIVO               PIC X(01).
001800         88  TIPO-ATIVO          VALUE "1".
001900         88  TIPO-INATIVO        VALUE "0".
002000     05  FILLER                  PIC X(02).
