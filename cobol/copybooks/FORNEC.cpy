000100******************************************************************
000200* COPYBOOK.....: FORNEC.cpy                                      *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DO CADASTRO DE FORNECEDORES               *
000500* ARQUIVO......: FORNEC (SEQUENCIAL, CRESCENTE POR COD-FORNEC)    *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   03/02/1991 - A.PRATES     - CHAMADO 0388 - LAYOUT ORIGINAL    *
000900*   11/09/1998 - R.QUEIROZ    - CHAMADO 0714 - AJUSTE ANO 2000,   *
001000*                               DTA-CADASTRO PASSA A 4 DIGITOS    *
001100*                               DE ANO                            *
001110*   14/08/2004 - L.AZEVEDO    - CHAMADO 1092 - INCLUI CNPJ E      *
001120*                               ENDERECO COMPLETO DO FORNECEDOR   *
001130*                               PARA EMISSAO DE PEDIDO DE COMPRA  *
001140*   17/03/2015 - R.QUEIROZ    - CHAMADO 1798 - INCLUI NOME DO     *
001150*                               CONTATO E TRILHA DE AUDITORIA     *
001160*                               (USUARIO DE ULTIMO CADASTRO)      *
001200******************************************************************
001300 01  REG-FORNECEDOR.
001400     05  COD-FORNEC              PIC 9(03).
001500     05  NOME-FORNEC             PIC X(25).
001600     05  EMAIL-FORNEC            PIC X(30).
001700     05  FONE-FORNEC             PIC X(12).
001710     05  CNPJ-FORNEC             PIC X(14).
001720     05  ENDERECO-FORNEC         PIC X(40).
001730     05  CIDADE-FORNEC           PIC X(20).
001740     05  UF-FORNEC               PIC X(02).
001750     05  CEP-FORNEC              PIC X(08).
001760     05  NOME-CONTATO            PIC X(25).
001800     05  IND-ATIVO               PIC X(01).
001900         88  FORNEC-ATIVO        VALUE "1".
002000         88  FORNEC-INATIVO      VALUE "0".
002100     05  DTA-CADASTRO.
002200         10  ANO-CADASTRO        PIC 9(04).
002300         10  FILLER              PIC X(01).
002400         10  MES-CADASTRO        PIC 9(02).
002500         10  FILLER              PIC X(01).
002600         10  DIA-CADASTRO        PIC 9(02).
002700         10  FILLER              PIC X(01).
002800         10  HOR-CADASTRO        PIC 9(02).
002900         10  FILLER              PIC X(01).
003000         10  MIN-CADASTRO        PIC 9(02).
003010     05  COD-USUARIO-CADASTRO    PIC X(08).
003100     05  FILLER                  PIC X(06).
