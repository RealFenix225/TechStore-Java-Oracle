000100******************************************************************
000200* COPYBOOK.....: CADFORNC.cpy                                    *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DA REMESSA DE INCLUSAO DE FORNECEDORES,  *
000500*                GERADA PELO CADASTRO CENTRAL DA REDE DE LOJAS.  *
000600* ARQUIVO......: CADFORNC (SEQUENCIAL, LINHA A LINHA)             *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   03/02/1991 - A.PRATES     - CHAMADO 0388 - LAYOUT ORIGINAL    *
001000*   14/08/2004 - L.AZEVEDO    - CHAMADO 1092 - INCLUI CDF-CNPJ E  *
001010*                               ENDERECO COMPLETO, REPASSADOS     *
001020*                               PELO CADASTRO CENTRAL             *
001030*   17/03/2015 - R.QUEIROZ    - CHAMADO 1798 - INCLUI CDF-NOME-   *
001040*                               CONTATO NA REMESSA DE FORNECEDOR  *
001050******************************************************************
001100 01  REG-CAD-FORNEC.
001200     05  CDF-NOME-FORNEC         PIC X(25).
001300     05  CDF-EMAIL-FORNEC        PIC X(30).
001400     05  CDF-FONE-FORNEC         PIC X(12).
001410     05  CDF-CNPJ-FORNEC         PIC X(14).
001420     05  CDF-ENDERECO-FORNEC     PIC X(40).
001430     05  CDF-CIDADE-FORNEC       PIC X(20).
001440     05  CDF-UF-FORNEC           PIC X(02).
001450     05  CDF-CEP-FORNEC          PIC X(08).
001460     05  CDF-NOME-CONTATO        PIC X(25).
001500     05  FILLER                  PIC X(04).
