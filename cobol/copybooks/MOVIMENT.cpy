000100******************************************************************
000200* COPYBOOK.....: MOVIMENT.cpy                                    *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DO DIARIO DE MOVIMENTACAO DE ESTOQUE      *
000500* ARQUIVO......: MOVIMENT (SEQUENCIAL, GRAVACAO SEMPRE NO FIM,    *
000600*                CRESCENTE POR NUM-MOVIMENTO)                    *
000700******************************************************************
000800* ALTERACOES:                                                    *
000900*   22/05/2003 - L.AZEVEDO    - CHAMADO 0961 - LAYOUT ORIGINAL    *
001000*   14/11/2007 - L.AZEVEDO    - CHAMADO 1205 - INCLUI OBS-        *
001100*                               MOVIMENTO PARA NOME DO CLIENTE/   *
001200*                               FORNECEDOR NA MOVIMENTACAO        *
001210*   25/09/2013 - J.MENDES     - CHAMADO 1699 - INCLUI VALOR       *
001220*                               UNITARIO E SEGUNDOS NO HORARIO DO *
001230*                               MOVIMENTO PARA CONFERENCIA DE     *
001240*                               CAIXA                             *
001250*   06/04/2016 - R.QUEIROZ    - CHAMADO 1855 - INCLUI NUMERO DE   *
001260*                               DOCUMENTO E USUARIO RESPONSAVEL   *
001270*                               PELO LANCAMENTO                   *
001300******************************************************************
001400 01  REG-MOVIMENTO.
001500     05  NUM-MOVIMENTO           PIC 9(07).
001600     05  COD-PRODUTO-MOV         PIC 9(05).
001700     05  TIPO-MOVIMENTO          PIC X(06).
001800         88  MOV-VENDA           VALUE "VENTA ".
001900         88  MOV-COMPRA          VALUE "COMPRA".
002000     05  QTD-MOVIMENTO           PIC 9(07).
002010     05  VLR-UNITARIO-MOV        PIC S9(07)V99.
002100     05  DTA-MOVIMENTO.
002200         10  ANO-MOVIMENTO       PIC 9(04).
002300         10  FILLER              PIC X(01).
002400         10  MES-MOVIMENTO       PIC 9(02).
002500         10  FILLER              PIC X(01).
002600         10  DIA-MOVIMENTO       PIC 9(02).
002700         10  FILLER              PIC X(01).
002800         10  HOR-MOVIMENTO       PIC 9(02).
002900         10  FILLER              PIC X(01).
003000         10  MIN-MOVIMENTO       PIC 9(02).
003010         10  FILLER              PIC X(01).
003020         10  SEG-MOVIMENTO       PIC 9(02).
003100     05  OBS-MOVIMENTO           PIC X(30).
003110     05  NUM-DOCUMENTO-MOV       PIC X(10).
003120     05  COD-USUARIO-MOV         PIC X(08).
003200     05  FILLER                  PIC X(04).
