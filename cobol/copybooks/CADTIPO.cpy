000100******************************************************************
000200* COPYBOOK.....: CADTIPO.cpy                                     *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DA REMESSA DE INCLUSAO DE TIPOS DE       *
000500*                PRODUTO (CATEGORIA), GERADA PELO CADASTRO       *
000600*                CENTRAL DA REDE DE LOJAS.                       *
000700* ARQUIVO......: CADTIPO (SEQUENCIAL, LINHA A LINHA)              *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   19/06/1987 - J.MENDES     - CHAMADO 0114 - LAYOUT ORIGINAL    *
001010*   19/07/2009 - F.NUNES      - CHAMADO 1352 - INCLUI CDT-DESC-   *
001020*                               COMPLEMENTAR, REPASSADA PELO      *
001030*                               CADASTRO CENTRAL PARA A CATEGORIA *
001100******************************************************************
001200 01  REG-CAD-TIPO.
001300     05  CDT-NOME-TIPO           PIC X(20).
001400     05  CDT-DESC-TIPO           PIC X(40).
001410     05  CDT-DESC-COMPLEMENTAR   PIC X(20).
001500     05  FILLER                  PIC X(05).
