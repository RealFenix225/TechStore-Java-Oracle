000100******************************************************************
000200* COPYBOOK.....: PRODUTO.cpy                                     *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE PRODUTOS            *
000500* ARQUIVO......: PRODUTO (SEQUENCIAL, CRESCENTE POR COD-PRODUTO)  *
000600******************************************************************
000700* ALTERACOES:                                                    *
000800*   19/06/1987 - J.MENDES     - CHAMADO 0114 - LAYOUT ORIGINAL    *
000900*   03/02/1991 - A.PRATES     - CHAMADO 0388 - INCLUI COD-FORNEC  *
001000*   11/09/1998 - R.QUEIROZ    - CHAMADO 0714 - AJUSTE ANO 2000,   *
001100*                               DTA-CADASTRO PASSA A 4 DIGITOS DE *
001200*                               ANO NO CADASTRO RELACIONADO       *
001300*   22/05/2003 - L.AZEVEDO    - CHAMADO 0961 - INCLUI IND-ATIVO   *
001310*   14/03/2006 - F.NUNES      - CHAMADO 1201 - INCLUI COD-BARRAS  *
001320*                               E UND-MEDIDA PARA LEITORA OTICA   *
001330*   09/11/2011 - M.CORDEIRO   - CHAMADO 1544 - INCLUI ESTOQUE     *
001340*                               MINIMO E TRILHA DE AUDITORIA COM  *
001350*                               DATA/USUARIO DE ULTIMA ALTERACAO  *
001400******************************************************************
001500 01  REG-PRODUTO.
001600     05  COD-PRODUTO             PIC 9(05).
001700     05  COD-SKU                 PIC X(15).
001800     05  NOME-PRODUTO            PIC X(30).
001900     05  DESC-PRODUTO            PIC X(40).
002000     05  VLR-VENDA               PIC S9(07)V99.
002100     05  VLR-CUSTO               PIC S9(07)V99.
002200     05  QTD-ESTOQUE             PIC S9(07).
002210     05  QTD-ESTOQUE-MINIMO      PIC S9(07).
002300     05  COD-TIPO                PIC 9(03).
002400     05  COD-FORNEC              PIC 9(03).
002410     05  COD-BARRAS              PIC X(13).
002420     05  UND-MEDIDA              PIC X(03).
002430     05  DTA-CADASTRO            PIC 9(08).
002440     05  DTA-ULT-ALTERACAO       PIC 9(08).
002450     05  COD-USUARIO-ALTERACAO   PIC X(08).
002500     05  IND-ATIVO               PIC X(01).
002600         88  PRODUTO-ATIVO       VALUE "1".
002700         88  PRODUTO-INATIVO     VALUE "0".
002800     05  FILLER                  PIC X(06).
