000100******************************************************************
000200* PROGRAMA.....: ESTQ0510                                        *
000300* SISTEMA......: ESTQ - GESTAO DE ESTOQUE DE LOJA DE INFORMATICA *
000400* FINALIDADE...: LISTAGEM DOS 10 MOVIMENTOS MAIS RECENTES DO     *
000500*                DIARIO DE ESTOQUE, DO MAIS NOVO PARA O MAIS     *
000600*                ANTIGO. CARREGA UMA TABELA CIRCULAR DE 10       *
000700*                POSICOES ENQUANTO PERCORRE O ARQUIVO INTEIRO.   *
000800******************************************************************
000900* ALTERACOES:                                                    *
001000*   09/06/2005 - L.AZEVEDO    - CHAMADO 1088 - PROGRAMA ORIGINAL,*
001100*                               ADAPTADO DA CARGA EM TABELA DA   *ALT001
001200*                               LISTAGEM SCMP0220 DO SISTEMA DE  *ALT001
001300*                               COMPRAS                          *ALT001
001400*   09/03/2009 - F.NUNES      - CHAMADO 1340 - PASSA A SER       *ALT002
001500*                               CHAMADO PELO CONDUTOR BATCH      *ALT002
001600*                               ESTQ0000 (TXN "4")               *ALT002
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     ESTQ0510.
002000 AUTHOR.         LUCIA AZEVEDO.
002100 INSTALLATION.   CPD LOJAS TECNOPONTO.
002200 DATE-WRITTEN.   09/06/2005.
002300 DATE-COMPILED.  09/06/2005.
002400 SECURITY.       USO INTERNO - CPD LOJAS TECNOPONTO.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
003400              ORGANIZATION   IS SEQUENTIAL
003500              ACCESS         IS SEQUENTIAL
003600              FILE STATUS    IS WS-FS-MOVIMENT.
003700*
003800     SELECT RELESTQ  ASSIGN TO "RELESTQ"
003900              ORGANIZATION   IS LINE SEQUENTIAL
004000              ACCESS         IS SEQUENTIAL
004100              FILE STATUS    IS WS-FS-RELESTQ.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  MOVIMENT.
004600     COPY MOVIMENT.
004700*
004800 FD  RELESTQ.
004900 01  REG-RELESTQ                     PIC X(132).
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-TAM-TABELA                   PIC 9(02)   VALUE 10.
005400*
005500 01  WS-TABELA-MOVIMENTO.
005600     05  WS-TAB-MOV OCCURS 10 TIMES.
005700         10  WS-TAB-NUM              PIC 9(07).
005800         10  WS-TAB-COD-PRODUTO      PIC 9(05).
005900         10  WS-TAB-TIPO             PIC X(06).
006000         10  WS-TAB-QTD              PIC 9(07).
006100         10  WS-TAB-DATA             PIC X(10).
006200         10  WS-TAB-HORA             PIC X(05).
006250         10  WS-TAB-OBS              PIC X(30).
006300         10  FILLER                  PIC X(05).
006400*
006500 01  WS-TABELA-ALFA REDEFINES WS-TABELA-MOVIMENTO
006600                                     PIC X(750).
006700*
006800 01  WS-POS-GRAVACAO                 PIC 9(02)   VALUE 1.
006900 01  WS-IDX-IMPRESSAO                PIC 9(02).
007000 01  WS-CONTADOR-IMPRESSO            PIC 9(02).
007100*
007200*
008000 77  WS-FS-MOVIMENT                  PIC X(02).
008100     88  WS-FS-MOV-OK                VALUE "00".
008200*
008300 77  WS-FS-RELESTQ                   PIC X(02).
008400     88  WS-FS-REL-OK                VALUE "00".
008500*
008600 77  WS-FIM-DE-ARQUIVO               PIC X(01)   VALUE "N".
008700     88  FLAG-EOF                    VALUE "S".
008800*
008900 01  WS-CONTADORES.
009000     05  WS-QTD-A-IMPRIMIR           PIC 9(02).
009100     05  WS-QTD-TOTAL-LIDA           PIC 9(07).
009150     05  FILLER                      PIC X(05).
009200*
009300 01  WS-LST-CAB.
009400     05  FILLER  PIC X(01) VALUE SPACES.
009500     05  FILLER  PIC X(31) VALUE
009600         "*** HISTORICO DE MOVIMENTOS ***".
009700     05  FILLER  PIC X(100) VALUE SPACES.
009800*
009850 01  WS-LST-CAB-RAW REDEFINES WS-LST-CAB
009860                                     PIC X(132).
009900 01  WS-DET-MOVIMENTO.
010000     05  WS-DET-NUM             PIC ZZZZZZ9.
010100     05  FILLER                 PIC X(03) VALUE " | ".
010200     05  WS-DET-TIPO            PIC X(06).
010300     05  FILLER                 PIC X(03) VALUE " | ".
010400     05  WS-DET-QTD             PIC ZZZZZZ9.
010500     05  FILLER                 PIC X(03) VALUE " | ".
010600     05  WS-DET-DATA            PIC X(10).
010700     05  FILLER                 PIC X(01) VALUE SPACES.
010800     05  WS-DET-HORA            PIC X(05).
010900     05  FILLER                 PIC X(03) VALUE " | ".
011000     05  WS-DET-OBS             PIC X(30).
011100     05  FILLER                 PIC X(45) VALUE SPACES.
011150*
011160 01  WS-DET-MOVIMENTO-RAW REDEFINES WS-DET-MOVIMENTO
011170                                     PIC X(132).
011200*
011300 01  WS-LST-VAZIO.
011400     05  FILLER  PIC X(20) VALUE SPACES.
011500     05  FILLER  PIC X(31) VALUE "NENHUMA MOVIMENTACAO CADASTRADA".
011600     05  FILLER  PIC X(81) VALUE SPACES.
011700*
011800 LINKAGE SECTION.
011900*
012000 01  LK-COM-AREA.
012100     05  LK-COD-PRODUTO              PIC 9(05).
012200     05  LK-QTD                      PIC 9(07).
012300     05  LK-OBS                      PIC X(30).
012400     05  LK-COD-RETORNO              PIC X(02).
012500     05  LK-MENSAGEM                 PIC X(60).
012600     05  FILLER                      PIC X(10)  VALUE SPACES.
012700*
012800 PROCEDURE DIVISION USING LK-COM-AREA.
012900*-----------------------------------------------------------------
013000 MAIN-PROCEDURE.
013100*-----------------------------------------------------------------
013200     PERFORM P100-INICIALIZA         THRU P100-FIM.
013300*
013400     PERFORM P200-CARREGA-TABELA     THRU P200-FIM
013500             UNTIL FLAG-EOF.
013600*
013700     PERFORM P300-IMPRIME            THRU P300-FIM.
013800*
013900     PERFORM P900-FIM.
014000*-----------------------------------------------------------------
014100 P100-INICIALIZA.
014200*-----------------------------------------------------------------
014300     MOVE ZEROS                      TO WS-QTD-TOTAL-LIDA.
014400     MOVE 1                          TO WS-POS-GRAVACAO.
014500     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
014600*
014700     OPEN INPUT MOVIMENT.
014800     IF NOT WS-FS-MOV-OK THEN
014900         DISPLAY "ESTQ0510 - ERRO NA ABERTURA DE MOVIMENT. FS: "
015000                 WS-FS-MOVIMENT
015100         PERFORM P900-FIM
015200     END-IF.
015300*
015400     OPEN EXTEND RELESTQ.
015500     WRITE REG-RELESTQ FROM WS-LST-CAB.
015600     CLOSE RELESTQ.
015700*-----------------------------------------------------------------
015800 P100-FIM.
015900*-----------------------------------------------------------------
016000 P200-CARREGA-TABELA.
016100*-----------------------------------------------------------------
016200     READ MOVIMENT
016300         AT END
016400             MOVE "S"                TO WS-FIM-DE-ARQUIVO
016500         NOT AT END
016600             ADD 1                   TO WS-QTD-TOTAL-LIDA
016700             MOVE NUM-MOVIMENTO      TO WS-TAB-NUM(WS-POS-GRAVACAO)
016800             MOVE COD-PRODUTO-MOV    TO WS-TAB-COD-PRODUTO
016900                                        (WS-POS-GRAVACAO)
017000             MOVE TIPO-MOVIMENTO     TO WS-TAB-TIPO(WS-POS-GRAVACAO)
017100             MOVE QTD-MOVIMENTO      TO WS-TAB-QTD(WS-POS-GRAVACAO)
017200             STRING ANO-MOVIMENTO    DELIMITED BY SIZE
017300                    "-"              DELIMITED BY SIZE
017400                    MES-MOVIMENTO    DELIMITED BY SIZE
017500                    "-"              DELIMITED BY SIZE
017600                    DIA-MOVIMENTO    DELIMITED BY SIZE
017700                        INTO WS-TAB-DATA(WS-POS-GRAVACAO)
017800             STRING HOR-MOVIMENTO    DELIMITED BY SIZE
017900                    ":"              DELIMITED BY SIZE
018000                    MIN-MOVIMENTO    DELIMITED BY SIZE
018100                        INTO WS-TAB-HORA(WS-POS-GRAVACAO)
018200             MOVE OBS-MOVIMENTO      TO WS-TAB-OBS(WS-POS-GRAVACAO)
018300             ADD 1                   TO WS-POS-GRAVACAO
018400             IF WS-POS-GRAVACAO > WS-TAM-TABELA THEN
018500                 MOVE 1              TO WS-POS-GRAVACAO
018600             END-IF
018700     END-READ.
018800*-----------------------------------------------------------------
018900 P200-FIM.
019000*-----------------------------------------------------------------
019100 P300-IMPRIME.
019200*-----------------------------------------------------------------
019300     IF WS-QTD-TOTAL-LIDA = ZERO THEN
019400         OPEN EXTEND RELESTQ
019500         WRITE REG-RELESTQ FROM WS-LST-VAZIO
019600         CLOSE RELESTQ
019700     ELSE
019800         IF WS-QTD-TOTAL-LIDA > WS-TAM-TABELA THEN
019900             MOVE WS-TAM-TABELA      TO WS-QTD-A-IMPRIMIR
020000         ELSE
020100             MOVE WS-QTD-TOTAL-LIDA  TO WS-QTD-A-IMPRIMIR
020200         END-IF
020300*
020400         COMPUTE WS-IDX-IMPRESSAO = WS-POS-GRAVACAO - 1
020500         IF WS-IDX-IMPRESSAO < 1 THEN
020600             MOVE WS-TAM-TABELA      TO WS-IDX-IMPRESSAO
020700         END-IF
020800*
020900         MOVE ZEROS                  TO WS-CONTADOR-IMPRESSO
021000         PERFORM P310-IMPRIME-ITEM   THRU P310-FIM
021100                 VARYING WS-CONTADOR-IMPRESSO FROM 1 BY 1
021200                 UNTIL WS-CONTADOR-IMPRESSO > WS-QTD-A-IMPRIMIR
021300     END-IF.
021400*-----------------------------------------------------------------
021500 P300-FIM.
021600*-----------------------------------------------------------------
021700 P310-IMPRIME-ITEM.
021800*-----------------------------------------------------------------
021900     MOVE WS-TAB-NUM(WS-IDX-IMPRESSAO)      TO WS-DET-NUM.
022000     MOVE WS-TAB-TIPO(WS-IDX-IMPRESSAO)      TO WS-DET-TIPO.
022100     MOVE WS-TAB-QTD(WS-IDX-IMPRESSAO)       TO WS-DET-QTD.
022200     MOVE WS-TAB-DATA(WS-IDX-IMPRESSAO)      TO WS-DET-DATA.
022300     MOVE WS-TAB-HORA(WS-IDX-IMPRESSAO)      TO WS-DET-HORA.
022400     MOVE WS-TAB-OBS(WS-IDX-IMPRESSAO)       TO WS-DET-OBS.
022500*
022600     OPEN EXTEND RELESTQ.
022700     WRITE REG-RELESTQ FROM WS-DET-MOVIMENTO.
022800     CLOSE RELESTQ.
022900*
023000     SUBTRACT 1                      FROM WS-IDX-IMPRESSAO.
023100     IF WS-IDX-IMPRESSAO < 1 THEN
023200         MOVE WS-TAM-TABELA          TO WS-IDX-IMPRESSAO
023300     END-IF.
023400*-----------------------------------------------------------------
023500 P310-FIM.
023600*-----------------------------------------------------------------
023700 P900-FIM.
023800*-----------------------------------------------------------------
023900     CLOSE MOVIMENT.
024000     GOBACK.
024100 END PROGRAM ESTQ0510.
